000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* PROCESO BATCH DE CIERRE DIARIO - PUNTO DE VENTA
000400* PROGRAMA: REVALUACION DE PRECIOS EN BOLIVARES.
000500* TOMA LA TASA DE CAMBIO DEL DIA (TARJETA DE CONTROL RATECTL, O
000600* LA TASA POR DEFECTO SI NO SE SUMINISTRA NINGUNA) Y RECORRE EL
000700* MAESTRO DE PRODUCTOS QUE DEJARON VTAPOST Y CMPPOST,
000800* RECALCULANDO EL PRECIO Y EL COSTO EN BOLIVARES DE CADA
000900* PRODUCTO A PARTIR DE SUS VALORES BASE EN DOLARES.  ES EL
001000* ULTIMO PASO DE LA CADENA DEL MAESTRO, ESCRIBE PRODOUT.
001100*****************************************************************
001200* HISTORIAL DE CAMBIOS
001300*-----------------------------------------------------------------
001400* FECHA      PROGR.  PETIC.    DESCRIPCION
001500*-----------------------------------------------------------------
001600* 02/10/90   CBR     S/PETIC   VERSION INICIAL, TASA FIJA EN EL
001700*                              PROGRAMA.
001800* 16/04/93   MTR     REQ-0091  LA TASA PASA A LEERSE DE UNA
001900*                              TARJETA DE CONTROL (RATECTL) EN
002000*                              VEZ DE ESTAR FIJA EN EL FUENTE.
002100* 25/08/96   CBR     REQ-0127  SOLO SE REVALUAN LOS PRODUCTOS
002200*                              CON AMBOS PRECIOS BASE EN DOLARES
002300*                              DISTINTOS DE CERO.  LOS DEMAS
002400*                              PASAN SIN TOCAR, SEGUN PIDIO
002500*                              CONTABILIDAD PARA LOS PRODUCTOS
002600*                              TODAVIA SIN COSTEAR.
002700* 30/06/98   CBR     Y2K-0012  REVISION GENERAL PARA EL CAMBIO
002800*                              DE SIGLO.  ESTE PROGRAMA NO
002900*                              MANEJA FECHAS, SE DEJA CONSTANCIA.
003000* 27/02/01   LQV     REQ-0166  SE INCORPORA AL NUEVO SISTEMA DE
003100*                              PUNTO DE VENTA (ANTES SOLO BANCA).
003200* 24/09/03   LQV     REQ-0184  RECIBE LA TABLA DE PRODWRK2 EN VEZ
003300*                              DE LEER EL MAESTRO ORIGINAL.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. TASACAM.
003700 AUTHOR. C. BRICENO.
003800 INSTALLATION. COMERCIAL LOS ANDES.
003900 DATE-WRITTEN. 02/10/1990.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS TRAZA-ACTIVA
004700            OFF STATUS IS TRAZA-INACTIVA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT OPTIONAL RATECTL ASSIGN TO RATECTL
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FSR.
005400
005500     SELECT PRODWRK2 ASSIGN TO PRODWRK2
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FSW.
005800
005900     SELECT PRODOUT ASSIGN TO PRODOUT
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FSD.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  RATECTL
006700     LABEL RECORD STANDARD.
006800 01  RATE-CTL-REC.
006900     05 RC-TASA-NUEVA            PIC 9(03)V99.
007000     05 FILLER                    PIC X(15).
007100
007200 FD  PRODWRK2
007300     LABEL RECORD STANDARD.
007400 01  PROD-WRK2-REC.
007500     05 PX-PROD-ID               PIC 9(06).
007600     05 PX-BARCODE               PIC X(13).
007700     05 PX-NAME                   PIC X(30).
007800     05 PX-CATEGORY              PIC X(15).
007900     05 PX-PRICE-USD             PIC S9(7)V99.
008000     05 PX-PRICE-VES             PIC S9(9)V99.
008100     05 PX-COST-USD              PIC S9(7)V99.
008200     05 PX-COST-VES              PIC S9(9)V99.
008300     05 PX-STOCK                 PIC S9(7)V99.
008400     05 PX-STOCK-MIN             PIC S9(5)V99.
008500     05 PX-RATE-USED             PIC S9(5)V99.
008600     05 PX-ACTIVE                PIC X(01).
008700     05 FILLER                    PIC X(02).
008800
008900* VISTA EN CRUDO DEL REGISTRO DE LA TABLA, PARA VOLCADO SI
009000* LLEGA UN REGISTRO MAL FORMADO
009100 01  PROD-WRK2-REC-CRUDO REDEFINES PROD-WRK2-REC.
009200     05 PX-CRUDO-TODO             PIC X(130).
009300
009400 FD  PRODOUT
009500     LABEL RECORD STANDARD.
009600 01  PROD-OUT-REC.
009700     05 PO-PROD-ID                PIC 9(06).
009800     05 PO-BARCODE                PIC X(13).
009900     05 PO-NAME                    PIC X(30).
010000     05 PO-CATEGORY               PIC X(15).
010100     05 PO-PRICE-USD              PIC S9(7)V99.
010200     05 PO-PRICE-VES              PIC S9(9)V99.
010300     05 PO-COST-USD               PIC S9(7)V99.
010400     05 PO-COST-VES               PIC S9(9)V99.
010500     05 PO-STOCK                  PIC S9(7)V99.
010600     05 PO-STOCK-MIN              PIC S9(5)V99.
010700     05 PO-RATE-USED              PIC S9(5)V99.
010800     05 PO-ACTIVE                 PIC X(01).
010900     05 FILLER                     PIC X(02).
011000
011100* VISTA EDITADA DEL PRODUCTO DE SALIDA, SOLO PARA LA TRAZA QUE
011200* SE DEJA DE CADA REVALUACION (UPSI-0)
011300 01  PROD-OUT-REC-ED REDEFINES PROD-OUT-REC.
011400     05 PO-PROD-ID-ED              PIC Z(5)9.
011500     05 FILLER                     PIC X(67).
011600     05 PO-PRICE-VES-ED            PIC -9(8).99.
011700     05 FILLER                     PIC X(09).
011800     05 PO-COST-VES-ED             PIC -9(8).99.
011900     05 FILLER                     PIC X(26).
012000
012100* VISTA EN CRUDO DEL PRODUCTO DE SALIDA, PARA VOLCADO POR SYSOUT
012200* SI LA ESCRITURA EN PRODOUT FALLA Y HAY QUE AUDITAR LO QUE SE
012300* IBA A GRABAR
012400 01  PROD-OUT-REC-CRUDO REDEFINES PROD-OUT-REC.
012500     05 PO-CRUDO-TODO              PIC X(130).
012600
012700 WORKING-STORAGE SECTION.
012800 77  FSR                   PIC X(02).
012900 77  FSW                  PIC X(02).
013000 77  FSD                   PIC X(02).
013100
013200* CONTADORES DE LA CORRIDA, TODOS COMP
013300 77  CONT-LEIDOS                PIC S9(7) COMP.
013400 77  CONT-REVALUADOS            PIC S9(7) COMP.
013500 77  CONT-SIN-TOCAR              PIC S9(7) COMP.
013600
013700 01  FLAG-FIN-MAESTRO.
013800     05 FIN-MAESTRO             PIC X(01).
013900         88 HAY-MAS-PRODUCTOS          VALUE "S".
014000         88 NO-HAY-MAS-PRODUCTOS       VALUE "N".
014100     05 FILLER                     PIC X(09).
014200
014300* TASA DE CAMBIO VIGENTE PARA LA CORRIDA.  SI NO LLEGA TARJETA
014400* DE CONTROL RATECTL, SE USA LA TASA POR DEFECTO (REQ-0091).
014500 77  TASA-VIGENTE                PIC S9(5)V99.
014600 77  TASA-DEFECTO                PIC S9(5)V99 VALUE 36.50.
014700
014800 PROCEDURE DIVISION.
014900*-----------------------------------------------------------------
015000 0000-INICIO.
015100     DISPLAY "TASACAM - REVALUACION DE PRECIOS EN BOLIVARES".
015200     SET NO-HAY-MAS-PRODUCTOS TO TRUE.
015300     MOVE ZERO TO CONT-LEIDOS CONT-REVALUADOS
015400         CONT-SIN-TOCAR.
015500
015600     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
015700     PERFORM 1500-LEER-TASA THRU 1500-EXIT.
015800     PERFORM 2000-LEER-PRODUCTO THRU 2000-EXIT.
015900
016000 0000-PROCESO.
016100     IF NO-HAY-MAS-PRODUCTOS
016200         GO TO 0000-FIN
016300     END-IF.
016400     PERFORM 2100-REVALUAR-PRODUCTO THRU 2100-EXIT.
016500     PERFORM 2000-LEER-PRODUCTO THRU 2000-EXIT.
016600     GO TO 0000-PROCESO.
016700
016800 0000-FIN.
016900     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
017000
017100     DISPLAY "TASACAM - TASA APLICADA     : " TASA-VIGENTE.
017200     DISPLAY "TASACAM - PRODUCTOS LEIDOS  : " CONT-LEIDOS.
017300     DISPLAY "TASACAM - REVALUADOS        : " CONT-REVALUADOS.
017400     DISPLAY "TASACAM - SIN TOCAR         : " CONT-SIN-TOCAR.
017500     GOBACK.
017600
017700*-----------------------------------------------------------------
017800 1000-ABRIR-ARCHIVOS.
017900     OPEN INPUT RATECTL.
018000     IF FSR NOT = "00" AND FSR NOT = "05"
018100         GO TO PSYS-ERR
018200     END-IF.
018300
018400     OPEN INPUT PRODWRK2.
018500     IF FSW NOT = "00"
018600         GO TO PSYS-ERR
018700     END-IF.
018800
018900     OPEN OUTPUT PRODOUT.
019000     IF FSD NOT = "00"
019100         GO TO PSYS-ERR
019200     END-IF.
019300 1000-EXIT.
019400     EXIT.
019500
019600*-----------------------------------------------------------------
019700* 1500-LEER-TASA - SI NO HAY TARJETA DE CONTROL (ARCHIVO VACIO
019800* O AUSENTE) SE USA LA TASA POR DEFECTO (REQ-0091/REQ-0127).
019900 1500-LEER-TASA.
020000     MOVE TASA-DEFECTO TO TASA-VIGENTE.
020100
020200     IF FSR NOT = "00"
020300         GO TO 1500-EXIT
020400     END-IF.
020500
020600     READ RATECTL
020700         AT END GO TO 1500-EXIT
020800     END-READ.
020900
021000     IF RC-TASA-NUEVA > ZERO
021100         MOVE RC-TASA-NUEVA TO TASA-VIGENTE
021200     END-IF.
021300 1500-EXIT.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700 2000-LEER-PRODUCTO.
021800     READ PRODWRK2
021900         AT END SET NO-HAY-MAS-PRODUCTOS TO TRUE
022000         NOT AT END
022100             SET HAY-MAS-PRODUCTOS TO TRUE
022200             ADD 1 TO CONT-LEIDOS
022300     END-READ.
022400 2000-EXIT.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800* 2100-REVALUAR-PRODUCTO - SOLO SE TOCAN LOS PRODUCTOS CON
022900* AMBOS PRECIOS BASE EN DOLARES DISTINTOS DE CERO (REQ-0127).
023000 2100-REVALUAR-PRODUCTO.
023100     IF PX-ACTIVE NOT = "Y" AND PX-ACTIVE NOT = "N"
023200         DISPLAY "TASACAM - REGISTRO MAL FORMADO, SE VUELCA "
023300             "EN CRUDO:"
023400         DISPLAY PX-CRUDO-TODO
023500         GO TO PSYS-ERR
023600     END-IF.
023700
023800     MOVE PX-PROD-ID      TO PO-PROD-ID.
023900     MOVE PX-BARCODE      TO PO-BARCODE.
024000     MOVE PX-NAME         TO PO-NAME.
024100     MOVE PX-CATEGORY     TO PO-CATEGORY.
024200     MOVE PX-PRICE-USD    TO PO-PRICE-USD.
024300     MOVE PX-COST-USD     TO PO-COST-USD.
024400     MOVE PX-STOCK        TO PO-STOCK.
024500     MOVE PX-STOCK-MIN    TO PO-STOCK-MIN.
024600     MOVE PX-ACTIVE       TO PO-ACTIVE.
024700
024800     IF PX-PRICE-USD NOT = ZERO AND PX-COST-USD NOT = ZERO
024900         COMPUTE PO-PRICE-VES ROUNDED =
025000                 PX-PRICE-USD * TASA-VIGENTE
025100         COMPUTE PO-COST-VES ROUNDED =
025200                 PX-COST-USD * TASA-VIGENTE
025300         MOVE TASA-VIGENTE TO PO-RATE-USED
025400         ADD 1 TO CONT-REVALUADOS
025500         IF TRAZA-ACTIVA
025600             DISPLAY "TASACAM TRAZA PRODUCTO " PO-PROD-ID-ED
025700                 " PRECIO-VES " PO-PRICE-VES-ED
025800                 " COSTO-VES " PO-COST-VES-ED
025900         END-IF
026000     ELSE
026100         MOVE PX-PRICE-VES    TO PO-PRICE-VES
026200         MOVE PX-COST-VES     TO PO-COST-VES
026300         MOVE PX-RATE-USED    TO PO-RATE-USED
026400         ADD 1 TO CONT-SIN-TOCAR
026500     END-IF.
026600
026700     WRITE PROD-OUT-REC.
026800     IF FSD NOT = "00"
026900         GO TO PSYS-ERR
027000     END-IF.
027100 2100-EXIT.
027200     EXIT.
027300
027400*-----------------------------------------------------------------
027500 9000-CERRAR-ARCHIVOS.
027600     CLOSE RATECTL PRODWRK2 PRODOUT.
027700 9000-EXIT.
027800     EXIT.
027900
028000*-----------------------------------------------------------------
028100 PSYS-ERR.
028200     DISPLAY "TASACAM - ERROR DE SISTEMA - REVISAR FILE STATUS".
028300     DISPLAY "FSR " FSR " FSW "
028400         FSW " FSD " FSD.
028500     CLOSE RATECTL PRODWRK2 PRODOUT.
028600     GOBACK.
