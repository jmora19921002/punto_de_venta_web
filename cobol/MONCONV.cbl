000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* SUBRUTINA DE CONVERSION DE MONEDA PARA EL CIERRE DIARIO DE
000400* PUNTO DE VENTA.  RECIBE EL IMPORTE DE UN PAGO, SU MONEDA
000500* (USD O VES) Y LA TASA DE CAMBIO VIGENTE, Y DEVUELVE EL
000600* EQUIVALENTE EN DOLARES.  NO ABRE NI CIERRA ARCHIVOS.
000700*****************************************************************
000800* HISTORIAL DE CAMBIOS
000900*-----------------------------------------------------------------
001000* FECHA      PROGR.  PETIC.    DESCRIPCION
001100*-----------------------------------------------------------------
001200* 12/03/89   JP      S/PETIC   VERSION INICIAL.
001300* 04/09/90   JP      REQ-0041  SE AJUSTA EL REDONDEO A DOS
001400*                              DECIMALES POR EXIGENCIA DE AUDITORIA.
001500* 21/05/92   MTR     REQ-0077  SE PROTEGE LA DIVISION CUANDO LA
001600*                              TASA VIENE A CERO O NEGATIVA.
001700* 02/11/94   MTR     REQ-0103  SE AGREGA VALIDACION DE MONEDA
001800*                              DESCONOCIDA (NI USD NI VES).
001900* 14/01/97   CBR     REQ-0140  LIMPIEZA GENERAL, COMENTARIOS.
002000* 30/06/98   CBR     Y2K-0012  REVISION PARA EL CAMBIO DE SIGLO.
002100*                              ESTE PROGRAMA NO MANEJA FECHAS,
002200*                              SE DEJA CONSTANCIA DE LA REVISION.
002300* 09/02/01   LQV     REQ-0166  SE INCORPORA AL NUEVO SISTEMA DE
002400*                              PUNTO DE VENTA (ANTES SOLO BANCA).
002500* 17/08/04   LQV     REQ-0199  LLAMADO DESDE PAGPOST EN VEZ DE
002600*                              CALCULARSE EN LINEA EN CADA PROGRAMA.
002700* 14/03/06   MTR     REQ-0212  SE QUITA DE SPECIAL-NAMES LA CLASE
002800*                              MONEDA-VALIDA: NUNCA SE PROBABA CON
002900*                              IS/IS NOT Y SUS VALORES "U"/"V" NO
003000*                              CASAN CON LOS CODIGOS DE 3 BYTES
003100*                              QUE SE COMPARAN MAS ABAJO.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. MONCONV.
003500 AUTHOR. J. PELAYO.
003600 INSTALLATION. COMERCIAL LOS ANDES.
003700 DATE-WRITTEN. 12/03/1989.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004000
004100 ENVIRONMENT DIVISION.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500* AREA DE TRABAJO - SIN USO DE ARCHIVOS
004600 01  AREA-TRABAJO.
004700     05 FLAG-MONEDA-OK     PIC X(01).
004800         88 MONEDA-OK            VALUE "S".
004900         88 MONEDA-MALA          VALUE "N".
005000     05 FILLER                PIC X(09).
005100
005200* CONTADOR DE LLAMADAS, SOLO PARA TRAZA EN DEPURACION
005300 77  NUM-LLAMADAS          PIC S9(7) COMP.
005400
005500* LINEA DE TRAZA PARA AUDITORIA - SE DEJA FIJA, SIN SWITCH,
005600* PORQUE AUDITORIA PIDIO QUE SIEMPRE QUEDE CONSTANCIA (REQ-0077).
005700 01  TRAZA-REG.
005800     05 TRAZA-IMPORTE     PIC S9(9)V99.
005900     05 TRAZA-TASA        PIC S9(5)V99.
006000     05 TRAZA-EQUIV       PIC S9(9)V99.
006100     05 FILLER               PIC X(05).
006200
006300* VISTA EDITADA DE LA LINEA DE TRAZA, PARA EL DISPLAY DE AUDITORIA
006400 01  TRAZA-EDITADA REDEFINES TRAZA-REG.
006500     05 TRAZA-IMPORTE-ED  PIC -9(8).99.
006600     05 TRAZA-TASA-ED     PIC -9(4).99.
006700     05 TRAZA-EQUIV-ED    PIC -9(8).99.
006800     05 FILLER               PIC X(05).
006900
007000* VISTA EN CRUDO DE LA LINEA DE TRAZA, PARA VOLCADO EN CASO DE
007100* DUDA SOBRE EL CONTENIDO DE LOS CAMPOS ANTERIORES
007200 01  TRAZA-CRUDA REDEFINES TRAZA-REG.
007300     05 TRAZA-TODO        PIC X(34).
007400
007500* VISTA EN DOS MITADES, PARA EL VOLCADO HEXADECIMAL QUE PIDE
007600* OPERACIONES CUANDO SOSPECHAN DE UN CAMPO DESALINEADO
007700 01  TRAZA-MITADES REDEFINES TRAZA-REG.
007800     05 TRAZA-MITAD-1     PIC X(17).
007900     05 TRAZA-MITAD-2     PIC X(17).
008000
008100 LINKAGE SECTION.
008200 01  PAY-AMOUNT             PIC S9(9)V99.
008300 01  PAY-CURRENCY           PIC X(03).
008400 01  PAY-RATE               PIC S9(5)V99.
008500 01  PAY-EQUIV              PIC S9(9)V99.
008600
008700 PROCEDURE DIVISION USING PAY-AMOUNT, PAY-CURRENCY,
008800                           PAY-RATE, PAY-EQUIV.
008900*-----------------------------------------------------------------
009000 0000-INICIO.
009100     ADD 1 TO NUM-LLAMADAS.
009200     MOVE ZERO TO PAY-EQUIV.
009300     SET MONEDA-OK TO TRUE.
009400
009500     IF PAY-CURRENCY = "USD"
009600         MOVE PAY-AMOUNT TO PAY-EQUIV
009700         GO TO 0000-FIN
009800     END-IF.
009900
010000     IF PAY-CURRENCY = "VES"
010100         GO TO 1000-CONVERTIR-VES
010200     END-IF.
010300
010400* MONEDA NO RECONOCIDA - SE DEVUELVE CERO, IGUAL QUE TASA <= 0
010500     SET MONEDA-MALA TO TRUE.
010600     GO TO 0000-FIN.
010700
010800 1000-CONVERTIR-VES.
010900     IF PAY-RATE NOT > ZERO
011000         MOVE ZERO TO PAY-EQUIV
011100         GO TO 0000-FIN
011200     END-IF.
011300
011400     COMPUTE PAY-EQUIV ROUNDED =
011500             PAY-AMOUNT / PAY-RATE.
011600
011700 0000-FIN.
011800     PERFORM 9000-DEJAR-TRAZA.
011900     GOBACK.
012000
012100*-----------------------------------------------------------------
012200* 9000-DEJAR-TRAZA - REQ-0077: DEJA CONSTANCIA DE CADA CONVERSION
012300* EN FORMATO EDITADO, PARA QUE AUDITORIA PUEDA REVISAR EL SYSOUT
012400* SIN NECESIDAD DE ABRIR ARCHIVOS.
012500 9000-DEJAR-TRAZA.
012600     MOVE PAY-AMOUNT TO TRAZA-IMPORTE-ED.
012700     MOVE PAY-RATE   TO TRAZA-TASA-ED.
012800     MOVE PAY-EQUIV  TO TRAZA-EQUIV-ED.
012900     DISPLAY "MONCONV TRAZA " TRAZA-IMPORTE-ED
013000         " " TRAZA-TASA-ED " " TRAZA-EQUIV-ED.
