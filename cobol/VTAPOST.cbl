000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* PROCESO BATCH DE CIERRE DIARIO - PUNTO DE VENTA
000400* PROGRAMA: CONTABILIZACION DE VENTAS DEL DIA.
000500* LEE EL ARCHIVO DE LINEAS DE VENTA (ORDENADO POR NUMERO DE
000600* VENTA), ACUMULA POR VENTA, DESCARGA EXISTENCIA DEL PRODUCTO
000700* CONTRA LA TABLA MAESTRA EN MEMORIA Y DEJA EL MOVIMIENTO DE
000800* INVENTARIO CORRESPONDIENTE.  ESCRIBE LA CABECERA DE VENTA Y
000900* LA TABLA DE PRODUCTOS YA ACTUALIZADA PARA EL SIGUIENTE PASO
001000* DEL PROCESO (CONTABILIZACION DE COMPRAS).
001100*****************************************************************
001200* HISTORIAL DE CAMBIOS
001300*-----------------------------------------------------------------
001400* FECHA      PROGR.  PETIC.    DESCRIPCION
001500*-----------------------------------------------------------------
001600* 06/05/90   MTR     S/PETIC   VERSION INICIAL, SOLO VENTAS EN
001700*                              EFECTIVO.
001800* 14/02/91   MTR     REQ-0052  SE AGREGA EL CONTROL DE RUPTURA
001900*                              POR NUMERO DE VENTA (ANTES CADA
002000*                              LINEA GENERABA SU PROPIA CABECERA).
002100* 19/11/92   JP      REQ-0081  SE INCORPORA EL DESCARGO DE
002200*                              EXISTENCIA CONTRA EL MAESTRO DE
002300*                              PRODUCTOS Y EL MOVIMIENTO DE
002400*                              INVENTARIO.
002500* 03/07/95   CBR     REQ-0118  SE PERMITE EXISTENCIA NEGATIVA
002600*                              (SOBREVENTA) CON AVISO POR SYSOUT,
002700*                              SEGUN INSTRUCCION DE GERENCIA.
002800* 25/01/97   CBR     REQ-0133  RECHAZO DE LINEAS CON PRODUCTO
002900*                              DESCONOCIDO O INACTIVO, SE CUENTA
003000*                              EN VEZ DE ABORTAR TODA LA VENTA.
003100* 29/06/98   CBR     Y2K-0012  REVISION DE CAMPOS DE FECHA PARA
003200*                              EL CAMBIO DE SIGLO.  LA FECHA DE
003300*                              VENTA SE RECIBE COMO TEXTO
003400*                              AAAA-MM-DD, NO REQUIERE CAMBIO,
003500*                              SE DEJA CONSTANCIA DE LA REVISION.
003600* 11/02/01   LQV     REQ-0166  SE INCORPORA AL NUEVO SISTEMA DE
003700*                              PUNTO DE VENTA (ANTES SOLO BANCA).
003800* 20/09/03   LQV     REQ-0184  CARGA DEL MAESTRO DE PRODUCTOS EN
003900*                              TABLA CON BUSQUEDA BINARIA EN VEZ
004000*                              DE LECTURA SECUENCIAL POR LINEA.
004100* 09/03/06   MTR     REQ-0211  SE MUEVE LA BUSQUEDA DEL PRODUCTO
004200*                              ANTES DEL CALCULO DEL SUBTOTAL DE
004300*                              LA LINEA.  UNA LINEA RECHAZADA NO
004400*                              DEBE APORTAR NADA AL SUBTOTAL DE
004500*                              LA VENTA, SEGUN RECLAMO DE AUDITORIA
004600*                              (LA CABECERA CUADRABA MAL CUANDO
004700*                              HABIA PRODUCTOS DESCONOCIDOS).
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. VTAPOST.
005100 AUTHOR. M. TORRES.
005200 INSTALLATION. COMERCIAL LOS ANDES.
005300 DATE-WRITTEN. 06/05/1990.
005400 DATE-COMPILED.
005500 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     UPSI-0 ON STATUS IS TRAZA-ACTIVA
006100            OFF STATUS IS TRAZA-INACTIVA.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PRODMAST ASSIGN TO PRODMAST
006600     ORGANIZATION IS LINE SEQUENTIAL
006700     FILE STATUS IS FSM.
006800
006900     SELECT SALETXN ASSIGN TO SALETXN
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS IS FST.
007200
007300     SELECT SALEOUT ASSIGN TO SALEOUT
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FSO.
007600
007700     SELECT PRODWRK1 ASSIGN TO PRODWRK1
007800     ORGANIZATION IS LINE SEQUENTIAL
007900     FILE STATUS IS FSW.
008000
008100     SELECT INVMOVE ASSIGN TO INVMOVE
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS IS FSN.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  PRODMAST
008900     LABEL RECORD STANDARD.
009000 01  PROD-MASTER-REC.
009100     05 PM-PROD-ID            PIC 9(06).
009200     05 PM-BARCODE            PIC X(13).
009300     05 PM-NAME                PIC X(30).
009400     05 PM-CATEGORY           PIC X(15).
009500     05 PM-PRICE-USD          PIC S9(7)V99.
009600     05 PM-PRICE-VES          PIC S9(9)V99.
009700     05 PM-COST-USD           PIC S9(7)V99.
009800     05 PM-COST-VES           PIC S9(9)V99.
009900     05 PM-STOCK              PIC S9(7)V99.
010000     05 PM-STOCK-MIN          PIC S9(5)V99.
010100     05 PM-RATE-USED          PIC S9(5)V99.
010200     05 PM-ACTIVE             PIC X(01).
010300     05 FILLER                PIC X(02).
010400
010500* VISTA EN CRUDO DEL REGISTRO MAESTRO, PARA VOLCADO POR SYSOUT
010600* CUANDO LLEGA UN REGISTRO QUE NO CUADRA CON EL LARGO ESPERADO
010700 01  PROD-MASTER-REC-CRUDO REDEFINES PROD-MASTER-REC.
010800     05 PM-CRUDO-TODO         PIC X(130).
010900
011000 FD  SALETXN
011100     LABEL RECORD STANDARD.
011200 01  SALE-TXN-REC.
011300     05 ST-SALE-NO             PIC 9(06).
011400     05 ST-DATE                 PIC X(10).
011500     05 ST-CUST-ID             PIC 9(06).
011600     05 ST-PAY-METHOD         PIC X(12).
011700     05 ST-TAX                 PIC S9(7)V99.
011800     05 ST-DISCOUNT           PIC S9(7)V99.
011900     05 ST-PROD-ID             PIC 9(06).
012000     05 ST-QTY                 PIC S9(5)V99.
012100     05 ST-UNIT-PRICE         PIC S9(7)V99.
012200     05 FILLER                 PIC X(06).
012300
012400 FD  SALEOUT
012500     LABEL RECORD STANDARD.
012600 01  SALE-HDR-REC.
012700     05 SH-SALE-NO             PIC 9(06).
012800     05 SH-DATE                 PIC X(10).
012900     05 SH-CUST-ID             PIC 9(06).
013000     05 SH-SUBTOTAL            PIC S9(9)V99.
013100     05 SH-TAX                 PIC S9(7)V99.
013200     05 SH-DISCOUNT           PIC S9(7)V99.
013300     05 SH-TOTAL               PIC S9(9)V99.
013400     05 SH-PAY-METHOD         PIC X(12).
013500     05 SH-STATUS              PIC X(10).
013600     05 FILLER                 PIC X(06).
013700
013800* VISTA EDITADA DE LA CABECERA DE VENTA, UNICAMENTE PARA LA
013900* LINEA DE TRAZA DE AUDITORIA (UPSI-0 ENCENDIDO)
014000 01  SALE-HDR-REC-ED REDEFINES SALE-HDR-REC.
014100     05 SH-SALE-NO-ED          PIC Z(5)9.
014200     05 FILLER                 PIC X(10).
014300     05 FILLER                 PIC X(06).
014400     05 SH-SUBTOTAL-ED         PIC -9(8).99.
014500     05 SH-TAX-ED              PIC -9(6).99.
014600     05 SH-DISCOUNT-ED         PIC -9(6).99.
014700     05 SH-TOTAL-ED            PIC -9(8).99.
014800     05 FILLER                 PIC X(12).
014900     05 FILLER                 PIC X(10).
015000     05 FILLER                 PIC X(06).
015100
015200 FD  PRODWRK1
015300     LABEL RECORD STANDARD.
015400 01  PROD-WRK1-REC             PIC X(130).
015500
015600 FD  INVMOVE
015700     LABEL RECORD STANDARD.
015800 01  INV-MOVE-REC.
015900     05 IM-PROD-ID             PIC 9(06).
016000     05 IM-TYPE                 PIC X(08).
016100     05 IM-QTY                 PIC S9(5)V99.
016200     05 IM-QTY-BEFORE         PIC S9(7)V99.
016300     05 IM-QTY-AFTER          PIC S9(7)V99.
016400     05 IM-REASON              PIC X(20).
016500     05 FILLER                 PIC X(05).
016600
016700 WORKING-STORAGE SECTION.
016800 77  FSM               PIC X(02).
016900 77  FST                PIC X(02).
017000 77  FSO                PIC X(02).
017100 77  FSW               PIC X(02).
017200 77  FSN                PIC X(02).
017300
017400* CONTADORES DE LA CORRIDA - TODOS COMP, NINGUNO SE IMPRIME
017500* DIRECTAMENTE, SE USAN SOLO PARA CONTROL INTERNO
017600 77  CONT-LEIDAS            PIC S9(7) COMP.
017700 77  CONT-CABECERAS         PIC S9(7) COMP.
017800 77  CONT-RECHAZADAS        PIC S9(7) COMP.
017900 77  CONT-PRODUCTOS         PIC S9(5) COMP.
018000 77  SUB-PROD                PIC S9(5) COMP.
018100
018200 01  FLAG-FIN-VENTAS.
018300     05 FIN-VENTAS          PIC X(01).
018400         88 HAY-MAS-VENTAS        VALUE "S".
018500         88 NO-HAY-MAS-VENTAS     VALUE "N".
018600     05 FILLER                 PIC X(09).
018700
018800 01  FLAG-PRIMERA-LINEA.
018900     05 PRIMERA-LINEA       PIC X(01).
019000         88 ES-PRIMERA-LINEA      VALUE "S".
019100         88 NO-ES-PRIMERA-LINEA   VALUE "N".
019200     05 FILLER                 PIC X(09).
019300
019400 01  FLAG-PROD-OK.
019500     05 PROD-ENCONTRADO     PIC X(01).
019600         88 PRODUCTO-OK           VALUE "S".
019700         88 PRODUCTO-MALO         VALUE "N".
019800     05 FILLER                 PIC X(09).
019900
020000* AREA DE ACUMULACION DE LA VENTA EN CURSO
020100 01  VENTA-ACUM.
020200     05 VTA-SALE-NO          PIC 9(06).
020300     05 VTA-SUBTOTAL         PIC S9(9)V99.
020400     05 VTA-TAX              PIC S9(7)V99.
020500     05 VTA-DISCOUNT         PIC S9(7)V99.
020600     05 VTA-DATE             PIC X(10).
020700     05 VTA-CUST-ID          PIC 9(06).
020800     05 VTA-PAY-METHOD       PIC X(12).
020900     05 FILLER                  PIC X(08).
021000
021100* AREA DE TRABAJO PARA LA LINEA LEIDA
021200 01  LINEA-SUBTOTAL          PIC S9(9)V99.
021300
021400* TABLA DE PRODUCTOS EN MEMORIA, CARGADA DESDE PRODMAST Y
021500* RECORRIDA CON BUSQUEDA BINARIA (EL MAESTRO VIENE ORDENADO
021600* POR PROD-ID).  200 PRODUCTOS ALCANZAN HOLGADAMENTE LA
021700* OPERACION ACTUAL DEL DEPOSITO.
021800 01  TABLA-PRODUCTOS.
021900     05 PROD-TAB OCCURS 200 TIMES
022000            ASCENDING KEY IS TAB-PROD-ID
022100            INDEXED BY IDX-PROD.
022200         10 TAB-PROD-ID      PIC 9(06).
022300         10 TAB-NAME         PIC X(30).
022400         10 TAB-PRICE-USD    PIC S9(7)V99.
022500         10 TAB-PRICE-VES    PIC S9(9)V99.
022600         10 TAB-COST-USD     PIC S9(7)V99.
022700         10 TAB-COST-VES     PIC S9(9)V99.
022800         10 TAB-STOCK        PIC S9(7)V99.
022900         10 TAB-STOCK-MIN    PIC S9(5)V99.
023000         10 TAB-RATE-USED    PIC S9(5)V99.
023100         10 TAB-ACTIVE       PIC X(01).
023200         10 TAB-BARCODE      PIC X(13).
023300         10 TAB-CATEGORY     PIC X(15).
023400         10 FILLER              PIC X(04).
023500
023600* VISTA EDITADA DE UNA ENTRADA DE LA TABLA, SOLO PARA EL AVISO
023700* DE SOBREVENTA (REQ-0118) - SE MUESTRA LA EXISTENCIA CON SIGNO
023800 01  PROD-TAB-AVISO REDEFINES TABLA-PRODUCTOS.
023900     05 AVISO-ENTRY OCCURS 200 TIMES.
024000         10 AVISO-PROD-ID    PIC 9(06).
024100         10 FILLER              PIC X(30).
024200         10 FILLER              PIC X(09).
024300         10 FILLER              PIC X(11).
024400         10 FILLER              PIC X(09).
024500         10 FILLER              PIC X(11).
024600         10 AVISO-STOCK-ED   PIC -9(6).99.
024700         10 FILLER              PIC X(07).
024800         10 FILLER              PIC X(07).
024900         10 FILLER              PIC X(01).
025000         10 FILLER              PIC X(13).
025100         10 FILLER              PIC X(15).
025200         10 FILLER              PIC X(04).
025300
025400 PROCEDURE DIVISION.
025500*-----------------------------------------------------------------
025600 0000-INICIO.
025700     DISPLAY "VTAPOST - CONTABILIZACION DE VENTAS DEL DIA".
025800     SET NO-HAY-MAS-VENTAS TO TRUE.
025900     SET ES-PRIMERA-LINEA TO TRUE.
026000     MOVE ZERO TO CONT-LEIDAS CONT-CABECERAS
026100         CONT-RECHAZADAS CONT-PRODUCTOS.
026200     INITIALIZE VENTA-ACUM.
026300
026400     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
026500     PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.
026600     PERFORM 2000-LEER-LINEA-VENTA THRU 2000-EXIT.
026700
026800 0000-PROCESO.
026900     IF NO-HAY-MAS-VENTAS
027000         GO TO 0000-FIN
027100     END-IF.
027200     PERFORM 2100-PROCESAR-LINEA THRU 2100-EXIT.
027300     PERFORM 2000-LEER-LINEA-VENTA THRU 2000-EXIT.
027400     GO TO 0000-PROCESO.
027500 0000-FIN.
027600     IF NO-ES-PRIMERA-LINEA
027700         PERFORM 2900-ESCRIBIR-CABECERA-VENTA
027800             THRU 2900-EXIT
027900     END-IF.
028000
028100     PERFORM 8000-GRABAR-TABLA THRU 8000-EXIT.
028200     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
028300
028400     DISPLAY "VTAPOST - LINEAS LEIDAS    : " CONT-LEIDAS.
028500     DISPLAY "VTAPOST - VENTAS CERRADAS   : " CONT-CABECERAS.
028600     DISPLAY "VTAPOST - LINEAS RECHAZADAS : " CONT-RECHAZADAS.
028700     GOBACK.
028800
028900*-----------------------------------------------------------------
029000 1000-ABRIR-ARCHIVOS.
029100     OPEN INPUT PRODMAST.
029200     IF FSM NOT = "00"
029300         GO TO PSYS-ERR
029400     END-IF.
029500
029600     OPEN INPUT SALETXN.
029700     IF FST NOT = "00"
029800         GO TO PSYS-ERR
029900     END-IF.
030000
030100     OPEN OUTPUT SALEOUT.
030200     IF FSO NOT = "00"
030300         GO TO PSYS-ERR
030400     END-IF.
030500
030600     OPEN OUTPUT PRODWRK1.
030700     IF FSW NOT = "00"
030800         GO TO PSYS-ERR
030900     END-IF.
031000
031100     OPEN OUTPUT INVMOVE.
031200     IF FSN NOT = "00"
031300         GO TO PSYS-ERR
031400     END-IF.
031500 1000-EXIT.
031600     EXIT.
031700
031800*-----------------------------------------------------------------
031900* 1100-CARGAR-PRODUCTOS - CARGA EL MAESTRO COMPLETO EN LA TABLA
032000* EN MEMORIA.  EL MAESTRO VIENE ORDENADO POR PROD-ID, REQUISITO
032100* DE LA BUSQUEDA BINARIA QUE SE HACE MAS ADELANTE (REQ-0184).
032200 1100-CARGAR-PRODUCTOS.
032300     READ PRODMAST
032400         AT END GO TO 1100-EXIT
032500     END-READ.
032600
032700 1100-CARGAR-LOOP.
032800     IF CONT-PRODUCTOS > 200
032900         GO TO PSYS-ERR
033000     END-IF.
033100
033200     IF PM-ACTIVE NOT = "Y" AND PM-ACTIVE NOT = "N"
033300         DISPLAY "VTAPOST - REGISTRO DE MAESTRO MAL FORMADO, "
033400             "SE VUELCA EN CRUDO:"
033500         DISPLAY PM-CRUDO-TODO
033600         GO TO PSYS-ERR
033700     END-IF.
033800
033900     ADD 1 TO CONT-PRODUCTOS.
034000     MOVE PM-PROD-ID    TO TAB-PROD-ID (CONT-PRODUCTOS).
034100     MOVE PM-NAME       TO TAB-NAME (CONT-PRODUCTOS).
034200     MOVE PM-PRICE-USD  TO TAB-PRICE-USD (CONT-PRODUCTOS).
034300     MOVE PM-PRICE-VES  TO TAB-PRICE-VES (CONT-PRODUCTOS).
034400     MOVE PM-COST-USD   TO TAB-COST-USD (CONT-PRODUCTOS).
034500     MOVE PM-COST-VES   TO TAB-COST-VES (CONT-PRODUCTOS).
034600     MOVE PM-STOCK      TO TAB-STOCK (CONT-PRODUCTOS).
034700     MOVE PM-STOCK-MIN  TO TAB-STOCK-MIN (CONT-PRODUCTOS).
034800     MOVE PM-RATE-USED  TO TAB-RATE-USED (CONT-PRODUCTOS).
034900     MOVE PM-ACTIVE     TO TAB-ACTIVE (CONT-PRODUCTOS).
035000     MOVE PM-BARCODE    TO TAB-BARCODE (CONT-PRODUCTOS).
035100     MOVE PM-CATEGORY   TO TAB-CATEGORY (CONT-PRODUCTOS).
035200
035300     READ PRODMAST
035400         AT END GO TO 1100-EXIT
035500     END-READ.
035600     GO TO 1100-CARGAR-LOOP.
035700 1100-EXIT.
035800     EXIT.
035900
036000*-----------------------------------------------------------------
036100 2000-LEER-LINEA-VENTA.
036200     READ SALETXN
036300         AT END SET NO-HAY-MAS-VENTAS TO TRUE
036400         NOT AT END
036500             SET HAY-MAS-VENTAS TO TRUE
036600             ADD 1 TO CONT-LEIDAS
036700     END-READ.
036800 2000-EXIT.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200* 2100-PROCESAR-LINEA - PROCESA UNA LINEA DE VENTA.  SI CAMBIA
037300* EL NUMERO DE VENTA RESPECTO DE LA VENTA EN CURSO SE CIERRA LA
037400* CABECERA ANTERIOR ANTES DE EMPEZAR LA NUEVA (REQ-0052).  EL
037500* PRODUCTO SE BUSCA ANTES DE TOCAR EL SUBTOTAL (REQ-0211): UNA
037600* LINEA RECHAZADA SALE POR 2100-EXIT SIN HABER SUMADO NADA.
037700 2100-PROCESAR-LINEA.
037800     IF ES-PRIMERA-LINEA
037900         PERFORM 2800-INICIAR-VENTA THRU 2800-EXIT
038000     ELSE
038100         IF ST-SALE-NO NOT = VTA-SALE-NO
038200             PERFORM 2900-ESCRIBIR-CABECERA-VENTA
038300                 THRU 2900-EXIT
038400             PERFORM 2800-INICIAR-VENTA THRU 2800-EXIT
038500         END-IF
038600     END-IF.
038700
038800     PERFORM 2200-BUSCAR-PRODUCTO THRU 2200-EXIT.
038900
039000     IF PRODUCTO-MALO
039100         ADD 1 TO CONT-RECHAZADAS
039200         DISPLAY "VTAPOST - PRODUCTO RECHAZADO " ST-PROD-ID
039300             " VENTA " ST-SALE-NO
039400         GO TO 2100-EXIT
039500     END-IF.
039600
039700     COMPUTE LINEA-SUBTOTAL ROUNDED =
039800             ST-QTY * ST-UNIT-PRICE.
039900     ADD LINEA-SUBTOTAL TO VTA-SUBTOTAL.
040000
040100     PERFORM 2300-DESCARGAR-EXISTENCIA THRU 2300-EXIT.
040200 2100-EXIT.
040300     EXIT.
040400
040500*-----------------------------------------------------------------
040600 2800-INICIAR-VENTA.
040700     INITIALIZE VENTA-ACUM.
040800     MOVE ST-SALE-NO     TO VTA-SALE-NO.
040900     MOVE ST-DATE        TO VTA-DATE.
041000     MOVE ST-CUST-ID     TO VTA-CUST-ID.
041100     MOVE ST-PAY-METHOD  TO VTA-PAY-METHOD.
041200     MOVE ST-TAX         TO VTA-TAX.
041300     MOVE ST-DISCOUNT    TO VTA-DISCOUNT.
041400     SET NO-ES-PRIMERA-LINEA TO TRUE.
041500 2800-EXIT.
041600     EXIT.
041700
041800*-----------------------------------------------------------------
041900* 2200-BUSCAR-PRODUCTO - BUSQUEDA BINARIA DEL PRODUCTO DE LA
042000* LINEA EN LA TABLA CARGADA EN 1100 (REQ-0184 - LA TABLA VIENE
042100* ORDENADA POR PROD-ID, SE APROVECHA PARA NO RECORRERLA ENTERA).
042200 2200-BUSCAR-PRODUCTO.
042300     SET PRODUCTO-MALO TO TRUE.
042400     SET IDX-PROD TO 1.
042500     SEARCH ALL PROD-TAB
042600         AT END
042700             CONTINUE
042800         WHEN TAB-PROD-ID (IDX-PROD) = ST-PROD-ID
042900             IF TAB-ACTIVE (IDX-PROD) = "Y"
043000                 SET PRODUCTO-OK TO TRUE
043100                 MOVE IDX-PROD TO SUB-PROD
043200             END-IF
043300     END-SEARCH.
043400 2200-EXIT.
043500     EXIT.
043600
043700*-----------------------------------------------------------------
043800* 2300-DESCARGAR-EXISTENCIA - REBAJA LA EXISTENCIA DEL PRODUCTO
043900* EN LA TABLA Y DEJA EL MOVIMIENTO DE INVENTARIO.  LA EXISTENCIA
044000* PUEDE QUEDAR NEGATIVA (SOBREVENTA) - REQ-0118, SOLO SE AVISA.
044100 2300-DESCARGAR-EXISTENCIA.
044200     MOVE TAB-STOCK (SUB-PROD) TO IM-QTY-BEFORE.
044300     SUBTRACT ST-QTY FROM TAB-STOCK (SUB-PROD).
044400     MOVE TAB-STOCK (SUB-PROD) TO IM-QTY-AFTER.
044500
044600     IF TAB-STOCK (SUB-PROD) < ZERO
044700         DISPLAY "VTAPOST - AVISO SOBREVENTA PRODUCTO "
044800             TAB-PROD-ID (SUB-PROD)
044900             " EXIST. " AVISO-STOCK-ED (SUB-PROD)
045000     END-IF.
045100
045200     MOVE ST-PROD-ID    TO IM-PROD-ID.
045300     MOVE "SALIDA"      TO IM-TYPE.
045400     MOVE ST-QTY        TO IM-QTY.
045500     MOVE SPACES        TO IM-REASON.
045600     STRING "VENTA " ST-SALE-NO DELIMITED BY SIZE
045700         INTO IM-REASON.
045800     WRITE INV-MOVE-REC.
045900     IF FSN NOT = "00"
046000         GO TO PSYS-ERR
046100     END-IF.
046200 2300-EXIT.
046300     EXIT.
046400
046500*-----------------------------------------------------------------
046600* 2900-ESCRIBIR-CABECERA-VENTA - CIERRA LA VENTA EN CURSO:
046700* TOTAL = SUBTOTAL + IMPUESTO - DESCUENTO (REQ-0081).
046800 2900-ESCRIBIR-CABECERA-VENTA.
046900     MOVE VTA-SALE-NO    TO SH-SALE-NO.
047000     MOVE VTA-DATE       TO SH-DATE.
047100     MOVE VTA-CUST-ID    TO SH-CUST-ID.
047200     MOVE VTA-SUBTOTAL   TO SH-SUBTOTAL.
047300     MOVE VTA-TAX        TO SH-TAX.
047400     MOVE VTA-DISCOUNT   TO SH-DISCOUNT.
047500     COMPUTE SH-TOTAL = VTA-SUBTOTAL + VTA-TAX
047600                         - VTA-DISCOUNT.
047700     MOVE VTA-PAY-METHOD TO SH-PAY-METHOD.
047800     MOVE "COMPLETADA"      TO SH-STATUS.
047900
048000     WRITE SALE-HDR-REC.
048100     IF FSO NOT = "00"
048200         GO TO PSYS-ERR
048300     END-IF.
048400     ADD 1 TO CONT-CABECERAS.
048500
048600     IF TRAZA-ACTIVA
048700         DISPLAY "VTAPOST TRAZA VENTA " SH-SALE-NO-ED
048800             " TOTAL " SH-TOTAL-ED
048900     END-IF.
049000 2900-EXIT.
049100     EXIT.
049200
049300*-----------------------------------------------------------------
049400* 8000-GRABAR-TABLA - VUELCA LA TABLA DE PRODUCTOS YA
049500* ACTUALIZADA A PRODWRK1 PARA QUE LA RECOJA CMPPOST.
049600 8000-GRABAR-TABLA.
049700     MOVE ZERO TO SUB-PROD.
049800 8000-GRABAR-LOOP.
049900     ADD 1 TO SUB-PROD.
050000     IF SUB-PROD > CONT-PRODUCTOS
050100         GO TO 8000-EXIT
050200     END-IF.
050300
050400     MOVE TAB-PROD-ID (SUB-PROD)    TO PM-PROD-ID.
050500     MOVE TAB-BARCODE (SUB-PROD)    TO PM-BARCODE.
050600     MOVE TAB-NAME (SUB-PROD)       TO PM-NAME.
050700     MOVE TAB-CATEGORY (SUB-PROD)   TO PM-CATEGORY.
050800     MOVE TAB-PRICE-USD (SUB-PROD)  TO PM-PRICE-USD.
050900     MOVE TAB-PRICE-VES (SUB-PROD)  TO PM-PRICE-VES.
051000     MOVE TAB-COST-USD (SUB-PROD)   TO PM-COST-USD.
051100     MOVE TAB-COST-VES (SUB-PROD)   TO PM-COST-VES.
051200     MOVE TAB-STOCK (SUB-PROD)      TO PM-STOCK.
051300     MOVE TAB-STOCK-MIN (SUB-PROD)  TO PM-STOCK-MIN.
051400     MOVE TAB-RATE-USED (SUB-PROD)  TO PM-RATE-USED.
051500     MOVE TAB-ACTIVE (SUB-PROD)     TO PM-ACTIVE.
051600
051700     MOVE PROD-MASTER-REC TO PROD-WRK1-REC.
051800     WRITE PROD-WRK1-REC.
051900     IF FSW NOT = "00"
052000         GO TO PSYS-ERR
052100     END-IF.
052200     GO TO 8000-GRABAR-LOOP.
052300 8000-EXIT.
052400     EXIT.
052500
052600*-----------------------------------------------------------------
052700 9000-CERRAR-ARCHIVOS.
052800     CLOSE PRODMAST SALETXN SALEOUT PRODWRK1 INVMOVE.
052900 9000-EXIT.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053300 PSYS-ERR.
053400     DISPLAY "VTAPOST - ERROR DE SISTEMA - REVISAR FILE STATUS".
053500     DISPLAY "FSM " FSM " FST "
053600         FST " FSO " FSO.
053700     DISPLAY "FSW " FSW " FSN "
053800         FSN.
053900     CLOSE PRODMAST SALETXN SALEOUT PRODWRK1 INVMOVE.
054000     GOBACK.
