000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* PROCESO BATCH DE CIERRE DIARIO - PUNTO DE VENTA
000400* PROGRAMA: REGISTRO DE PAGOS DEL DIA.
000500* LEE EL ARCHIVO DE PAGOS RECIBIDOS (SIN EQUIVALENTE EN DOLARES
000600* TODAVIA), LLAMA A LA SUBRUTINA DE CONVERSION DE MONEDA Y
000700* ESCRIBE EL PAGO COMPLETO CON SU EQUIVALENTE EN DOLARES.  EL
000800* RESUMEN DE PAGOS POR TIPO Y MONEDA LO ARMA CORTEDIA LEYENDO
000900* ESTE MISMO ARCHIVO DE SALIDA.
001000*****************************************************************
001100* HISTORIAL DE CAMBIOS
001200*-----------------------------------------------------------------
001300* FECHA      PROGR.  PETIC.    DESCRIPCION
001400*-----------------------------------------------------------------
001500* 15/08/90   JP      S/PETIC   VERSION INICIAL.
001600* 21/05/92   MTR     REQ-0077  LLAMADO A LA SUBRUTINA DE
001700*                              CONVERSION EN VEZ DE CALCULAR EL
001800*                              EQUIVALENTE EN LINEA.
001900* 30/06/98   CBR     Y2K-0012  REVISION DE CAMPOS DE FECHA PARA
002000*                              EL CAMBIO DE SIGLO.  SE DEJA
002100*                              CONSTANCIA DE LA REVISION.
002200* 18/02/01   LQV     REQ-0166  SE INCORPORA AL NUEVO SISTEMA DE
002300*                              PUNTO DE VENTA (ANTES SOLO BANCA).
002400* 17/08/04   LQV     REQ-0199  SE DEJA DE CALCULAR EL EQUIVALENTE
002500*                              AQUI MISMO Y SE PASA A MONCONV.
002600* 14/03/06   MTR     REQ-0212  SE QUITA DE SPECIAL-NAMES LA CLASE
002700*                              MONEDA-VALIDA: NUNCA SE PROBABA CON
002800*                              IS/IS NOT Y SUS VALORES "U"/"V" NO
002900*                              CASAN CON LOS CODIGOS DE 3 BYTES
003000*                              QUE SE COMPARAN MAS ABAJO.
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. PAGPOST.
003400 AUTHOR. J. PELAYO.
003500 INSTALLATION. COMERCIAL LOS ANDES.
003600 DATE-WRITTEN. 15/08/1990.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003900
004000 ENVIRONMENT DIVISION.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PAYIN ASSIGN TO PAYIN
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FSI.
004700
004800     SELECT PAYOUT ASSIGN TO PAYOUT
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FSO.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  PAYIN
005600     LABEL RECORD STANDARD.
005700 01  PAYMENT-IN-REC.
005800     05 PI-PAY-ID              PIC 9(06).
005900     05 PI-SALE-NO              PIC 9(06).
006000     05 PI-DATE                  PIC X(10).
006100     05 PI-TYPE                  PIC X(12).
006200     05 PI-AMOUNT                PIC S9(9)V99.
006300     05 PI-CURRENCY              PIC X(03).
006400     05 PI-RATE                  PIC S9(5)V99.
006500     05 FILLER                   PIC X(08).
006600
006700* VISTA EN CRUDO DEL PAGO DE ENTRADA, PARA VOLCADO POR SYSOUT
006800* CUANDO LA MONEDA NO ES NI "USD" NI "VES"
006900 01  PAYMENT-IN-REC-CRUDO REDEFINES PAYMENT-IN-REC.
007000     05 PI-CRUDO-TODO           PIC X(63).
007100
007200 FD  PAYOUT
007300     LABEL RECORD STANDARD.
007400 01  PAYMENT-OUT-REC.
007500     05 PO-PAY-ID               PIC 9(06).
007600     05 PO-SALE-NO               PIC 9(06).
007700     05 PO-DATE                   PIC X(10).
007800     05 PO-TYPE                   PIC X(12).
007900     05 PO-AMOUNT                 PIC S9(9)V99.
008000     05 PO-CURRENCY               PIC X(03).
008100     05 PO-RATE                   PIC S9(5)V99.
008200     05 PO-EQUIV-USD              PIC S9(9)V99.
008300     05 FILLER                    PIC X(08).
008400
008500* VISTA EDITADA DEL PAGO DE SALIDA, SOLO PARA LA TRAZA QUE SE
008600* DEJA DE CADA CONVERSION (MISMO CRITERIO QUE MONCONV).
008700 01  PAYMENT-OUT-REC-ED REDEFINES PAYMENT-OUT-REC.
008800     05 PO-PAY-ID-ED              PIC Z(5)9.
008900     05 FILLER                    PIC X(28).
009000     05 PO-AMOUNT-ED               PIC -9(8).99.
009100     05 FILLER                    PIC X(03).
009200     05 PO-RATE-ED                 PIC -9(4).99.
009300     05 PO-EQUIV-USD-ED            PIC -9(8).99.
009400     05 FILLER                     PIC X(08).
009500
009600* VISTA EN CRUDO DEL PAGO DE SALIDA, PARA VOLCADO POR SYSOUT SI
009700* LA ESCRITURA FALLA Y AUDITORIA NECESITA VER QUE SE IBA A GRABAR
009800 01  PAYMENT-OUT-REC-CRUDO REDEFINES PAYMENT-OUT-REC.
009900     05 PO-CRUDO-TODO              PIC X(74).
010000
010100 WORKING-STORAGE SECTION.
010200 77  FSI                   PIC X(02).
010300 77  FSO                  PIC X(02).
010400
010500* CONTADORES DE LA CORRIDA, TODOS COMP
010600 77  CONT-LEIDOS              PIC S9(7) COMP.
010700 77  CONT-ESCRITOS            PIC S9(7) COMP.
010800
010900 01  FLAG-FIN-PAGOS.
011000     05 FIN-PAGOS             PIC X(01).
011100         88 HAY-MAS-PAGOS           VALUE "S".
011200         88 NO-HAY-MAS-PAGOS        VALUE "N".
011300     05 FILLER                   PIC X(09).
011400
011500* AREA DE PASO DE PARAMETROS A LA SUBRUTINA MONCONV - DEBE
011600* COINCIDIR EXACTAMENTE CON LA LINKAGE SECTION DE MONCONV.
011700 01  MONCONV-IMPORTE          PIC S9(9)V99.
011800 01  MONCONV-MONEDA           PIC X(03).
011900 01  MONCONV-TASA             PIC S9(5)V99.
012000 01  MONCONV-EQUIV            PIC S9(9)V99.
012100
012200 PROCEDURE DIVISION.
012300*-----------------------------------------------------------------
012400 0000-INICIO.
012500     DISPLAY "PAGPOST - REGISTRO DE PAGOS DEL DIA".
012600     SET NO-HAY-MAS-PAGOS TO TRUE.
012700     MOVE ZERO TO CONT-LEIDOS CONT-ESCRITOS.
012800
012900     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
013000     PERFORM 2000-LEER-PAGO THRU 2000-EXIT.
013100
013200 0000-PROCESO.
013300     IF NO-HAY-MAS-PAGOS
013400         GO TO 0000-FIN
013500     END-IF.
013600     PERFORM 2100-PROCESAR-PAGO THRU 2100-EXIT.
013700     PERFORM 2000-LEER-PAGO THRU 2000-EXIT.
013800     GO TO 0000-PROCESO.
013900 0000-FIN.
014000     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
014100
014200     DISPLAY "PAGPOST - PAGOS LEIDOS   : " CONT-LEIDOS.
014300     DISPLAY "PAGPOST - PAGOS ESCRITOS  : " CONT-ESCRITOS.
014400     GOBACK.
014500
014600*-----------------------------------------------------------------
014700 1000-ABRIR-ARCHIVOS.
014800     OPEN INPUT PAYIN.
014900     IF FSI NOT = "00"
015000         GO TO PSYS-ERR
015100     END-IF.
015200
015300     OPEN OUTPUT PAYOUT.
015400     IF FSO NOT = "00"
015500         GO TO PSYS-ERR
015600     END-IF.
015700 1000-EXIT.
015800     EXIT.
015900
016000*-----------------------------------------------------------------
016100 2000-LEER-PAGO.
016200     READ PAYIN
016300         AT END SET NO-HAY-MAS-PAGOS TO TRUE
016400         NOT AT END
016500             SET HAY-MAS-PAGOS TO TRUE
016600             ADD 1 TO CONT-LEIDOS
016700     END-READ.
016800 2000-EXIT.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200* 2100-PROCESAR-PAGO - ARMA EL PARAMETRO DE ENTRADA DE MONCONV
017300* Y ESCRIBE EL PAGO COMPLETO CON EL EQUIVALENTE EN DOLARES.  LA
017400* MONEDA SE VALIDA AQUI SOLO PARA DECIDIR SI SE VUELCA EN CRUDO
017500* (MONCONV YA PROTEGE EL CALCULO DE SU LADO, REQ-0103).
017600 2100-PROCESAR-PAGO.
017700     IF PI-CURRENCY NOT = "USD" AND PI-CURRENCY NOT = "VES"
017800         DISPLAY "PAGPOST - PAGO CON MONEDA DESCONOCIDA, "
017900             "SE VUELCA EN CRUDO:"
018000         DISPLAY PI-CRUDO-TODO
018100     END-IF.
018200
018300     MOVE PI-AMOUNT   TO MONCONV-IMPORTE.
018400     MOVE PI-CURRENCY TO MONCONV-MONEDA.
018500     MOVE PI-RATE     TO MONCONV-TASA.
018600
018700     CALL "MONCONV" USING MONCONV-IMPORTE,
018800                           MONCONV-MONEDA,
018900                           MONCONV-TASA,
019000                           MONCONV-EQUIV.
019100
019200     MOVE PI-PAY-ID     TO PO-PAY-ID.
019300     MOVE PI-SALE-NO    TO PO-SALE-NO.
019400     MOVE PI-DATE       TO PO-DATE.
019500     MOVE PI-TYPE       TO PO-TYPE.
019600     MOVE PI-AMOUNT     TO PO-AMOUNT.
019700     MOVE PI-CURRENCY   TO PO-CURRENCY.
019800     MOVE PI-RATE       TO PO-RATE.
019900     MOVE MONCONV-EQUIV TO PO-EQUIV-USD.
020000
020100     WRITE PAYMENT-OUT-REC.
020200     IF FSO NOT = "00"
020300         DISPLAY "PAGPOST - FALLO LA ESCRITURA, REGISTRO: "
020400         DISPLAY PO-CRUDO-TODO
020500         GO TO PSYS-ERR
020600     END-IF.
020700     ADD 1 TO CONT-ESCRITOS.
020800
020900     DISPLAY "PAGPOST TRAZA PAGO " PO-PAY-ID-ED
021000         " EQUIV-USD " PO-EQUIV-USD-ED.
021100 2100-EXIT.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500 9000-CERRAR-ARCHIVOS.
021600     CLOSE PAYIN PAYOUT.
021700 9000-EXIT.
021800     EXIT.
021900
022000*-----------------------------------------------------------------
022100 PSYS-ERR.
022200     DISPLAY "PAGPOST - ERROR DE SISTEMA - REVISAR FILE STATUS".
022300     DISPLAY "FSI " FSI " FSO " FSO.
022400     CLOSE PAYIN PAYOUT.
022500     GOBACK.
