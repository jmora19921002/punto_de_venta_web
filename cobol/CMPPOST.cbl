000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* PROCESO BATCH DE CIERRE DIARIO - PUNTO DE VENTA
000400* PROGRAMA: CONTABILIZACION DE COMPRAS DEL DIA.
000500* LEE EL ARCHIVO DE LINEAS DE COMPRA (ORDENADO POR NUMERO DE
000600* COMPRA), CONVIERTE EL COSTO UNITARIO DE DOLARES A BOLIVARES
000700* CON LA TASA DE LA PROPIA COMPRA, ACTUALIZA EL COSTO Y LA
000800* EXISTENCIA DEL PRODUCTO EN LA TABLA RECIBIDA DE VTAPOST, Y
000900* DEJA EL MOVIMIENTO DE INVENTARIO DE ENTRADA.  ESCRIBE LA
001000* CABECERA DE COMPRA Y LA TABLA DE PRODUCTOS PARA EL SIGUIENTE
001100* PASO (REVALUACION DE PRECIOS).
001200*****************************************************************
001300* HISTORIAL DE CAMBIOS
001400*-----------------------------------------------------------------
001500* FECHA      PROGR.  PETIC.    DESCRIPCION
001600*-----------------------------------------------------------------
001700* 11/06/90   MTR     S/PETIC   VERSION INICIAL.
001800* 20/02/91   MTR     REQ-0053  SE AGREGA EL CONTROL DE RUPTURA
001900*                              POR NUMERO DE COMPRA.
002000* 22/11/92   JP      REQ-0082  SE INCORPORA LA ACTUALIZACION DEL
002100*                              COSTO DEL PRODUCTO Y EL MOVIMIENTO
002200*                              DE INVENTARIO DE ENTRADA.
002300* 08/09/95   CBR     REQ-0119  EL COSTO SE SOBREESCRIBE CON EL DE
002400*                              LA ULTIMA COMPRA, NO SE PROMEDIA,
002500*                              SEGUN INSTRUCCION DE CONTABILIDAD.
002600* 30/06/98   CBR     Y2K-0012  REVISION DE CAMPOS DE FECHA PARA
002700*                              EL CAMBIO DE SIGLO.  SE DEJA
002800*                              CONSTANCIA DE LA REVISION.
002900* 14/02/01   LQV     REQ-0166  SE INCORPORA AL NUEVO SISTEMA DE
003000*                              PUNTO DE VENTA (ANTES SOLO BANCA).
003100* 22/09/03   LQV     REQ-0184  RECIBE LA TABLA DE PRODUCTOS YA
003200*                              ACTUALIZADA POR VTAPOST EN VEZ DE
003300*                              LEER EL MAESTRO ORIGINAL.
003400* 10/03/06   MTR     REQ-0211  SE MUEVE LA BUSQUEDA DEL PRODUCTO
003500*                              ANTES DEL CALCULO DEL SUBTOTAL DE
003600*                              LA LINEA.  UNA LINEA RECHAZADA NO
003700*                              DEBE APORTAR NADA AL SUBTOTAL DE
003800*                              LA COMPRA, SEGUN RECLAMO DE AUDITORIA
003900*                              (EL MISMO HALLAZGO QUE EN VTAPOST).
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. CMPPOST.
004300 AUTHOR. M. TORRES.
004400 INSTALLATION. COMERCIAL LOS ANDES.
004500 DATE-WRITTEN. 11/06/1990.
004600 DATE-COMPILED.
004700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS TRAZA-ACTIVA
005300            OFF STATUS IS TRAZA-INACTIVA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRODWRK1 ASSIGN TO PRODWRK1
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FSW1.
006000
006100     SELECT PURCHTXN ASSIGN TO PURCHTXN
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS FST.
006400
006500     SELECT PURCHOUT ASSIGN TO PURCHOUT
006600     ORGANIZATION IS LINE SEQUENTIAL
006700     FILE STATUS IS FSO.
006800
006900     SELECT PRODWRK2 ASSIGN TO PRODWRK2
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS IS FSW2.
007200
007300     SELECT INVMOVE ASSIGN TO INVMOVE
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FSN.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  PRODWRK1
008100     LABEL RECORD STANDARD.
008200 01  PROD-WRK1-REC.
008300     05 PW-PROD-ID             PIC 9(06).
008400     05 PW-BARCODE             PIC X(13).
008500     05 PW-NAME                 PIC X(30).
008600     05 PW-CATEGORY            PIC X(15).
008700     05 PW-PRICE-USD           PIC S9(7)V99.
008800     05 PW-PRICE-VES           PIC S9(9)V99.
008900     05 PW-COST-USD            PIC S9(7)V99.
009000     05 PW-COST-VES            PIC S9(9)V99.
009100     05 PW-STOCK               PIC S9(7)V99.
009200     05 PW-STOCK-MIN           PIC S9(5)V99.
009300     05 PW-RATE-USED           PIC S9(5)V99.
009400     05 PW-ACTIVE              PIC X(01).
009500     05 FILLER                  PIC X(02).
009600
009700* VISTA EN CRUDO DEL REGISTRO DE LA TABLA, IGUAL TRATAMIENTO
009800* QUE VTAPOST LE DA AL MAESTRO ORIGINAL
009900 01  PROD-WRK1-REC-CRUDO REDEFINES PROD-WRK1-REC.
010000     05 PW-CRUDO-TODO          PIC X(130).
010100
010200 FD  PURCHTXN
010300     LABEL RECORD STANDARD.
010400 01  PURCH-TXN-REC.
010500     05 PT-PURCH-NO             PIC 9(06).
010600     05 PT-SUPPLIER-ID          PIC 9(06).
010700     05 PT-DATE                  PIC X(10).
010800     05 PT-RATE                  PIC S9(5)V99.
010900     05 PT-PROD-ID               PIC 9(06).
011000     05 PT-QTY                   PIC S9(5)V99.
011100     05 PT-UNIT-COST-USD         PIC S9(7)V99.
011200     05 FILLER                   PIC X(06).
011300
011400 FD  PURCHOUT
011500     LABEL RECORD STANDARD.
011600 01  PURCH-HDR-REC.
011700     05 PH-PURCH-NO              PIC 9(06).
011800     05 PH-SUPPLIER-ID           PIC 9(06).
011900     05 PH-DATE                   PIC X(10).
012000     05 PH-RATE                   PIC S9(5)V99.
012100     05 PH-SUBTOTAL-VES           PIC S9(11)V99.
012200     05 PH-TOTAL-VES              PIC S9(11)V99.
012300     05 PH-STATUS                 PIC X(10).
012400     05 FILLER                    PIC X(06).
012500
012600* VISTA EDITADA DE LA CABECERA DE COMPRA, SOLO PARA LA TRAZA
012700 01  PURCH-HDR-REC-ED REDEFINES PURCH-HDR-REC.
012800     05 PH-PURCH-NO-ED            PIC Z(5)9.
012900     05 FILLER                    PIC X(23).
013000     05 PH-SUBTOTAL-VES-ED        PIC -9(10).99.
013100     05 PH-TOTAL-VES-ED           PIC -9(10).99.
013200     05 FILLER                    PIC X(10).
013300     05 FILLER                    PIC X(06).
013400
013500 FD  PRODWRK2
013600     LABEL RECORD STANDARD.
013700 01  PROD-WRK2-REC              PIC X(130).
013800
013900 FD  INVMOVE
014000     LABEL RECORD STANDARD.
014100 01  INV-MOVE-REC.
014200     05 IM-PROD-ID              PIC 9(06).
014300     05 IM-TYPE                  PIC X(08).
014400     05 IM-QTY                  PIC S9(5)V99.
014500     05 IM-QTY-BEFORE          PIC S9(7)V99.
014600     05 IM-QTY-AFTER           PIC S9(7)V99.
014700     05 IM-REASON               PIC X(20).
014800     05 FILLER                  PIC X(05).
014900
015000 WORKING-STORAGE SECTION.
015100 77  FSW1                PIC X(02).
015200 77  FST                PIC X(02).
015300 77  FSO                PIC X(02).
015400 77  FSW2                PIC X(02).
015500 77  FSN                 PIC X(02).
015600
015700* CONTADORES DE LA CORRIDA, TODOS COMP
015800 77  CONT-LEIDAS             PIC S9(7) COMP.
015900 77  CONT-CABECERAS          PIC S9(7) COMP.
016000 77  CONT-RECHAZADAS         PIC S9(7) COMP.
016100 77  CONT-PRODUCTOS          PIC S9(5) COMP.
016200 77  SUB-PROD                 PIC S9(5) COMP.
016300
016400 01  FLAG-FIN-COMPRAS.
016500     05 FIN-COMPRAS          PIC X(01).
016600         88 HAY-MAS-COMPRAS        VALUE "S".
016700         88 NO-HAY-MAS-COMPRAS     VALUE "N".
016800     05 FILLER                  PIC X(09).
016900
017000 01  FLAG-PRIMERA-LINEA.
017100     05 PRIMERA-LINEA        PIC X(01).
017200         88 ES-PRIMERA-LINEA       VALUE "S".
017300         88 NO-ES-PRIMERA-LINEA    VALUE "N".
017400     05 FILLER                  PIC X(09).
017500
017600 01  FLAG-PROD-OK.
017700     05 PROD-ENCONTRADO      PIC X(01).
017800         88 PRODUCTO-OK            VALUE "S".
017900         88 PRODUCTO-MALO          VALUE "N".
018000     05 FILLER                  PIC X(09).
018100
018200* AREA DE ACUMULACION DE LA COMPRA EN CURSO
018300 01  COMPRA-ACUM.
018400     05 CMP-PURCH-NO          PIC 9(06).
018500     05 CMP-SUBTOTAL-VES      PIC S9(11)V99.
018600     05 CMP-DATE              PIC X(10).
018700     05 CMP-SUPPLIER-ID       PIC 9(06).
018800     05 CMP-RATE              PIC S9(5)V99.
018900     05 FILLER                   PIC X(08).
019000
019100* AREA DE TRABAJO PARA LA LINEA LEIDA
019200 01  COSTO-UNIT-VES           PIC S9(7)V99.
019300 01  LINEA-SUBTOTAL-VES       PIC S9(11)V99.
019400
019500* TABLA DE PRODUCTOS EN MEMORIA, RECIBIDA DE VTAPOST YA CON LAS
019600* EXISTENCIAS DE LAS VENTAS DEL DIA DESCONTADAS.
019700 01  TABLA-PRODUCTOS.
019800     05 PROD-TAB OCCURS 200 TIMES
019900            ASCENDING KEY IS TAB-PROD-ID
020000            INDEXED BY IDX-PROD.
020100         10 TAB-PROD-ID       PIC 9(06).
020200         10 TAB-NAME          PIC X(30).
020300         10 TAB-PRICE-USD     PIC S9(7)V99.
020400         10 TAB-PRICE-VES     PIC S9(9)V99.
020500         10 TAB-COST-USD      PIC S9(7)V99.
020600         10 TAB-COST-VES      PIC S9(9)V99.
020700         10 TAB-STOCK         PIC S9(7)V99.
020800         10 TAB-STOCK-MIN     PIC S9(5)V99.
020900         10 TAB-RATE-USED     PIC S9(5)V99.
021000         10 TAB-ACTIVE        PIC X(01).
021100         10 TAB-BARCODE       PIC X(13).
021200         10 TAB-CATEGORY      PIC X(15).
021300         10 FILLER                PIC X(04).
021400
021500* VISTA EDITADA DE UNA ENTRADA DE LA TABLA, PARA LA TRAZA DE
021600* AUDITORIA QUE DEJA CADA ACTUALIZACION DE COSTO (UPSI-0)
021700 01  PROD-TAB-TRAZA REDEFINES TABLA-PRODUCTOS.
021800     05 TRAZA-ENTRY OCCURS 200 TIMES.
021900         10 TRAZA-PROD-ID     PIC 9(06).
022000         10 FILLER               PIC X(30).
022100         10 FILLER               PIC X(09).
022200         10 FILLER               PIC X(11).
022300         10 TRAZA-COST-USD-ED PIC -9(6).99.
022400         10 TRAZA-COST-VES-ED PIC -9(8).99.
022500         10 TRAZA-STOCK-ED    PIC -9(6).99.
022600         10 FILLER               PIC X(07).
022700         10 FILLER               PIC X(07).
022800         10 FILLER               PIC X(01).
022900         10 FILLER               PIC X(13).
023000         10 FILLER               PIC X(15).
023100         10 FILLER               PIC X(04).
023200
023300 PROCEDURE DIVISION.
023400*-----------------------------------------------------------------
023500 0000-INICIO.
023600     DISPLAY "CMPPOST - CONTABILIZACION DE COMPRAS DEL DIA".
023700     SET NO-HAY-MAS-COMPRAS TO TRUE.
023800     SET ES-PRIMERA-LINEA TO TRUE.
023900     MOVE ZERO TO CONT-LEIDAS CONT-CABECERAS
024000         CONT-RECHAZADAS CONT-PRODUCTOS.
024100     INITIALIZE COMPRA-ACUM.
024200
024300     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
024400     PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.
024500     PERFORM 2000-LEER-LINEA-COMPRA THRU 2000-EXIT.
024600
024700 0000-PROCESO.
024800     IF NO-HAY-MAS-COMPRAS
024900         GO TO 0000-FIN
025000     END-IF.
025100     PERFORM 2100-PROCESAR-LINEA THRU 2100-EXIT.
025200     PERFORM 2000-LEER-LINEA-COMPRA THRU 2000-EXIT.
025300     GO TO 0000-PROCESO.
025400 0000-FIN.
025500     IF NO-ES-PRIMERA-LINEA
025600         PERFORM 2900-ESCRIBIR-CABECERA-COMPRA
025700             THRU 2900-EXIT
025800     END-IF.
025900
026000     PERFORM 8000-GRABAR-TABLA THRU 8000-EXIT.
026100     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
026200
026300     DISPLAY "CMPPOST - LINEAS LEIDAS    : " CONT-LEIDAS.
026400     DISPLAY "CMPPOST - COMPRAS CERRADAS  : " CONT-CABECERAS.
026500     DISPLAY "CMPPOST - LINEAS RECHAZADAS : " CONT-RECHAZADAS.
026600     GOBACK.
026700
026800*-----------------------------------------------------------------
026900 1000-ABRIR-ARCHIVOS.
027000     OPEN INPUT PRODWRK1.
027100     IF FSW1 NOT = "00"
027200         GO TO PSYS-ERR
027300     END-IF.
027400
027500     OPEN INPUT PURCHTXN.
027600     IF FST NOT = "00"
027700         GO TO PSYS-ERR
027800     END-IF.
027900
028000     OPEN OUTPUT PURCHOUT.
028100     IF FSO NOT = "00"
028200         GO TO PSYS-ERR
028300     END-IF.
028400
028500     OPEN OUTPUT PRODWRK2.
028600     IF FSW2 NOT = "00"
028700         GO TO PSYS-ERR
028800     END-IF.
028900
029000     OPEN EXTEND INVMOVE.
029100     IF FSN NOT = "00"
029200         GO TO PSYS-ERR
029300     END-IF.
029400 1000-EXIT.
029500     EXIT.
029600
029700*-----------------------------------------------------------------
029800* 1100-CARGAR-PRODUCTOS - CARGA LA TABLA DE PRODUCTOS QUE DEJO
029900* VTAPOST (PRODWRK1), YA CON LAS EXISTENCIAS DEL DIA REBAJADAS.
030000 1100-CARGAR-PRODUCTOS.
030100     READ PRODWRK1
030200         AT END GO TO 1100-EXIT
030300     END-READ.
030400
030500 1100-CARGAR-LOOP.
030600     IF CONT-PRODUCTOS > 200
030700         GO TO PSYS-ERR
030800     END-IF.
030900
031000     IF PW-ACTIVE NOT = "Y" AND PW-ACTIVE NOT = "N"
031100         DISPLAY "CMPPOST - REGISTRO DE TABLA MAL FORMADO, "
031200             "SE VUELCA EN CRUDO:"
031300         DISPLAY PW-CRUDO-TODO
031400         GO TO PSYS-ERR
031500     END-IF.
031600
031700     ADD 1 TO CONT-PRODUCTOS.
031800     MOVE PW-PROD-ID    TO TAB-PROD-ID (CONT-PRODUCTOS).
031900     MOVE PW-NAME       TO TAB-NAME (CONT-PRODUCTOS).
032000     MOVE PW-PRICE-USD  TO TAB-PRICE-USD (CONT-PRODUCTOS).
032100     MOVE PW-PRICE-VES  TO TAB-PRICE-VES (CONT-PRODUCTOS).
032200     MOVE PW-COST-USD   TO TAB-COST-USD (CONT-PRODUCTOS).
032300     MOVE PW-COST-VES   TO TAB-COST-VES (CONT-PRODUCTOS).
032400     MOVE PW-STOCK      TO TAB-STOCK (CONT-PRODUCTOS).
032500     MOVE PW-STOCK-MIN  TO TAB-STOCK-MIN (CONT-PRODUCTOS).
032600     MOVE PW-RATE-USED  TO TAB-RATE-USED (CONT-PRODUCTOS).
032700     MOVE PW-ACTIVE     TO TAB-ACTIVE (CONT-PRODUCTOS).
032800     MOVE PW-BARCODE    TO TAB-BARCODE (CONT-PRODUCTOS).
032900     MOVE PW-CATEGORY   TO TAB-CATEGORY (CONT-PRODUCTOS).
033000
033100     READ PRODWRK1
033200         AT END GO TO 1100-EXIT
033300     END-READ.
033400     GO TO 1100-CARGAR-LOOP.
033500 1100-EXIT.
033600     EXIT.
033700
033800*-----------------------------------------------------------------
033900 2000-LEER-LINEA-COMPRA.
034000     READ PURCHTXN
034100         AT END SET NO-HAY-MAS-COMPRAS TO TRUE
034200         NOT AT END
034300             SET HAY-MAS-COMPRAS TO TRUE
034400             ADD 1 TO CONT-LEIDAS
034500     END-READ.
034600 2000-EXIT.
034700     EXIT.
034800
034900*-----------------------------------------------------------------
035000* 2100-PROCESAR-LINEA - PROCESA UNA LINEA DE COMPRA.  SI CAMBIA
035100* EL NUMERO DE COMPRA RESPECTO DE LA COMPRA EN CURSO SE CIERRA
035200* LA CABECERA ANTERIOR (REQ-0053).  EL PRODUCTO SE BUSCA ANTES
035300* DE TOCAR EL SUBTOTAL (REQ-0211): UNA LINEA RECHAZADA SALE POR
035400* 2100-EXIT SIN HABER SUMADO NADA.
035500 2100-PROCESAR-LINEA.
035600     IF ES-PRIMERA-LINEA
035700         PERFORM 2800-INICIAR-COMPRA THRU 2800-EXIT
035800     ELSE
035900         IF PT-PURCH-NO NOT = CMP-PURCH-NO
036000             PERFORM 2900-ESCRIBIR-CABECERA-COMPRA
036100                 THRU 2900-EXIT
036200             PERFORM 2800-INICIAR-COMPRA THRU 2800-EXIT
036300         END-IF
036400     END-IF.
036500
036600     PERFORM 2200-BUSCAR-PRODUCTO THRU 2200-EXIT.
036700
036800     IF PRODUCTO-MALO
036900         ADD 1 TO CONT-RECHAZADAS
037000         DISPLAY "CMPPOST - PRODUCTO RECHAZADO " PT-PROD-ID
037100             " COMPRA " PT-PURCH-NO
037200         GO TO 2100-EXIT
037300     END-IF.
037400
037500* COSTO UNITARIO EN BOLIVARES Y SUBTOTAL DE LA LINEA, CADA UNO
037600* REDONDEADO POR SEPARADO - EL REDONDEO COMPUESTO ES A PROPOSITO
037700* (REQ-0119, ASI LO CALCULA EL SISTEMA ORIGINAL).
037800     COMPUTE COSTO-UNIT-VES ROUNDED =
037900             PT-UNIT-COST-USD * PT-RATE.
038000     COMPUTE LINEA-SUBTOTAL-VES ROUNDED =
038100             COSTO-UNIT-VES * PT-QTY.
038200     ADD LINEA-SUBTOTAL-VES TO CMP-SUBTOTAL-VES.
038300
038400     PERFORM 2400-ACTUALIZAR-PRODUCTO THRU 2400-EXIT.
038500 2100-EXIT.
038600     EXIT.
038700
038800*-----------------------------------------------------------------
038900 2800-INICIAR-COMPRA.
039000     INITIALIZE COMPRA-ACUM.
039100     MOVE PT-PURCH-NO     TO CMP-PURCH-NO.
039200     MOVE PT-DATE         TO CMP-DATE.
039300     MOVE PT-SUPPLIER-ID  TO CMP-SUPPLIER-ID.
039400     MOVE PT-RATE         TO CMP-RATE.
039500     SET NO-ES-PRIMERA-LINEA TO TRUE.
039600 2800-EXIT.
039700     EXIT.
039800
039900*-----------------------------------------------------------------
040000* 2200-BUSCAR-PRODUCTO - BUSQUEDA BINARIA DEL PRODUCTO DE LA
040100* LINEA EN LA TABLA CARGADA EN 1100.  LA COMPRA NO EXIGE QUE EL
040200* PRODUCTO ESTE ACTIVO, SOLO QUE EXISTA EN EL CATALOGO.
040300 2200-BUSCAR-PRODUCTO.
040400     SET PRODUCTO-MALO TO TRUE.
040500     SET IDX-PROD TO 1.
040600     SEARCH ALL PROD-TAB
040700         AT END
040800             CONTINUE
040900         WHEN TAB-PROD-ID (IDX-PROD) = PT-PROD-ID
041000             SET PRODUCTO-OK TO TRUE
041100             MOVE IDX-PROD TO SUB-PROD
041200     END-SEARCH.
041300 2200-EXIT.
041400     EXIT.
041500
041600*-----------------------------------------------------------------
041700* 2400-ACTUALIZAR-PRODUCTO - AUMENTA LA EXISTENCIA Y SOBREESCRIBE
041800* EL COSTO DEL PRODUCTO CON EL DE ESTA COMPRA (REQ-0119 - NO SE
041900* PROMEDIA), Y DEJA EL MOVIMIENTO DE ENTRADA.
042000 2400-ACTUALIZAR-PRODUCTO.
042100     MOVE TAB-STOCK (SUB-PROD) TO IM-QTY-BEFORE.
042200     ADD PT-QTY TO TAB-STOCK (SUB-PROD).
042300     MOVE TAB-STOCK (SUB-PROD) TO IM-QTY-AFTER.
042400
042500     MOVE PT-UNIT-COST-USD   TO TAB-COST-USD (SUB-PROD).
042600     MOVE COSTO-UNIT-VES  TO TAB-COST-VES (SUB-PROD).
042700     MOVE PT-RATE            TO TAB-RATE-USED (SUB-PROD).
042800
042900     IF TRAZA-ACTIVA
043000         DISPLAY "CMPPOST TRAZA PRODUCTO "
043100             TAB-PROD-ID (SUB-PROD)
043200             " COSTO-VES " TRAZA-COST-VES-ED (SUB-PROD)
043300             " EXIST " TRAZA-STOCK-ED (SUB-PROD)
043400     END-IF.
043500
043600     MOVE PT-PROD-ID    TO IM-PROD-ID.
043700     MOVE "ENTRADA"     TO IM-TYPE.
043800     MOVE PT-QTY        TO IM-QTY.
043900     MOVE SPACES        TO IM-REASON.
044000     STRING "COMPRA " PT-PURCH-NO DELIMITED BY SIZE
044100         INTO IM-REASON.
044200     WRITE INV-MOVE-REC.
044300     IF FSN NOT = "00"
044400         GO TO PSYS-ERR
044500     END-IF.
044600 2400-EXIT.
044700     EXIT.
044800
044900*-----------------------------------------------------------------
045000* 2900-ESCRIBIR-CABECERA-COMPRA - CIERRA LA COMPRA EN CURSO.  NO
045100* HAY IMPUESTO EN COMPRAS, EL TOTAL ES IGUAL AL SUBTOTAL.
045200 2900-ESCRIBIR-CABECERA-COMPRA.
045300     MOVE CMP-PURCH-NO      TO PH-PURCH-NO.
045400     MOVE CMP-SUPPLIER-ID   TO PH-SUPPLIER-ID.
045500     MOVE CMP-DATE          TO PH-DATE.
045600     MOVE CMP-RATE          TO PH-RATE.
045700     MOVE CMP-SUBTOTAL-VES  TO PH-SUBTOTAL-VES.
045800     MOVE CMP-SUBTOTAL-VES  TO PH-TOTAL-VES.
045900     MOVE "PENDIENTE"          TO PH-STATUS.
046000
046100     WRITE PURCH-HDR-REC.
046200     IF FSO NOT = "00"
046300         GO TO PSYS-ERR
046400     END-IF.
046500     ADD 1 TO CONT-CABECERAS.
046600
046700     IF TRAZA-ACTIVA
046800         DISPLAY "CMPPOST TRAZA COMPRA " PH-PURCH-NO-ED
046900             " TOTAL-VES " PH-TOTAL-VES-ED
047000     END-IF.
047100 2900-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500* 8000-GRABAR-TABLA - VUELCA LA TABLA YA ACTUALIZADA A PRODWRK2
047600* PARA QUE LA RECOJA TASACAM.
047700 8000-GRABAR-TABLA.
047800     MOVE ZERO TO SUB-PROD.
047900 8000-GRABAR-LOOP.
048000     ADD 1 TO SUB-PROD.
048100     IF SUB-PROD > CONT-PRODUCTOS
048200         GO TO 8000-EXIT
048300     END-IF.
048400
048500     MOVE TAB-PROD-ID (SUB-PROD)    TO PW-PROD-ID.
048600     MOVE TAB-BARCODE (SUB-PROD)    TO PW-BARCODE.
048700     MOVE TAB-NAME (SUB-PROD)       TO PW-NAME.
048800     MOVE TAB-CATEGORY (SUB-PROD)   TO PW-CATEGORY.
048900     MOVE TAB-PRICE-USD (SUB-PROD)  TO PW-PRICE-USD.
049000     MOVE TAB-PRICE-VES (SUB-PROD)  TO PW-PRICE-VES.
049100     MOVE TAB-COST-USD (SUB-PROD)   TO PW-COST-USD.
049200     MOVE TAB-COST-VES (SUB-PROD)   TO PW-COST-VES.
049300     MOVE TAB-STOCK (SUB-PROD)      TO PW-STOCK.
049400     MOVE TAB-STOCK-MIN (SUB-PROD)  TO PW-STOCK-MIN.
049500     MOVE TAB-RATE-USED (SUB-PROD)  TO PW-RATE-USED.
049600     MOVE TAB-ACTIVE (SUB-PROD)     TO PW-ACTIVE.
049700
049800     MOVE PROD-WRK1-REC TO PROD-WRK2-REC.
049900     WRITE PROD-WRK2-REC.
050000     IF FSW2 NOT = "00"
050100         GO TO PSYS-ERR
050200     END-IF.
050300     GO TO 8000-GRABAR-LOOP.
050400 8000-EXIT.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800 9000-CERRAR-ARCHIVOS.
050900     CLOSE PRODWRK1 PURCHTXN PURCHOUT PRODWRK2 INVMOVE.
051000 9000-EXIT.
051100     EXIT.
051200
051300*-----------------------------------------------------------------
051400 PSYS-ERR.
051500     DISPLAY "CMPPOST - ERROR DE SISTEMA - REVISAR FILE STATUS".
051600     DISPLAY "FSW1 " FSW1 " FST "
051700         FST " FSO " FSO.
051800     DISPLAY "FSW2 " FSW2 " FSN "
051900         FSN.
052000     CLOSE PRODWRK1 PURCHTXN PURCHOUT PRODWRK2 INVMOVE.
052100     GOBACK.
