000100*****************************************************************
000200* COMERCIAL LOS ANDES - DPTO. DE PROCESO DE DATOS
000300* PROCESO BATCH DE CIERRE DIARIO - PUNTO DE VENTA
000400* PROGRAMA: CORTE DEL DIA - TOTALES DE VENTAS, RESUMEN DE PAGOS
000500* Y RANKING DE PRODUCTOS.  ES EL ULTIMO PASO DE LA CORRIDA DE
000600* CIERRE; LEE LOS RESULTADOS QUE DEJARON VTAPOST, CMPPOST Y
000700* PAGPOST E IMPRIME EL REPORTE CUTRPT A 132 COLUMNAS.
000800*****************************************************************
000900* HISTORIAL DE CAMBIOS
001000*-----------------------------------------------------------------
001100* FECHA      PROGR.  PETIC.    DESCRIPCION
001200*-----------------------------------------------------------------
001300* 19/11/90   CBR     S/PETIC   VERSION INICIAL, SOLO TOTALES
001400*                              GENERALES DE VENTA.
001500* 08/07/93   MTR     REQ-0098  SE AGREGA EL CORTE POR METODO DE
001600*                              PAGO (ANTES SOLO SE SACABA A MANO
001700*                              CON UNA CONSULTA DE CONTABILIDAD).
001800* 11/03/96   CBR     REQ-0119  SE AGREGA EL RESUMEN DE PAGOS POR
001900*                              TIPO Y MONEDA.
002000* 19/09/99   CBR     Y2K-0012  REVISION GENERAL PARA EL CAMBIO
002100*                              DE SIGLO.  LAS FECHAS DEL REPORTE
002200*                              SE MANEJAN COMO TEXTO (X(10)) Y NO
002300*                              SE VIERON AFECTADAS.
002400* 14/05/02   LQV     REQ-0171  SE AGREGA EL RANKING DE LOS 10
002500*                              PRODUCTOS MAS VENDIDOS.
002600* 30/10/04   LQV     REQ-0199  SE INCORPORA AL NUEVO SISTEMA DE
002700*                              PUNTO DE VENTA (ANTES SOLO BANCA);
002800*                              SE REDISEÑA EL REPORTE A 132 COL.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. CORTEDIA.
003200 AUTHOR. C. BRICENO.
003300 INSTALLATION. COMERCIAL LOS ANDES.
003400 DATE-WRITTEN. 19/11/1990.
003500 DATE-COMPILED.
003600 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS TRAZA-ACTIVA
004300            OFF STATUS IS TRAZA-INACTIVA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SALEOUT ASSIGN TO SALEOUT
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FSS.
005000
005100     SELECT SALETXN ASSIGN TO SALETXN
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FST.
005400
005500     SELECT PAYOUT ASSIGN TO PAYOUT
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FSP.
005800
005900     SELECT PRODOUT ASSIGN TO PRODOUT
006000     ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS FSD.
006200
006300     SELECT CUTRPT ASSIGN TO CUTRPT
006400     ORGANIZATION IS LINE SEQUENTIAL
006500     FILE STATUS IS FSC.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  SALEOUT
007100     LABEL RECORD STANDARD.
007200 01  SALE-HDR-REC.
007300     05 SH-SALE-NO                PIC 9(06).
007400     05 SH-DATE                    PIC X(10).
007500     05 SH-CUST-ID                PIC 9(06).
007600     05 SH-SUBTOTAL               PIC S9(9)V99.
007700     05 SH-TAX                    PIC S9(7)V99.
007800     05 SH-DISCOUNT              PIC S9(7)V99.
007900     05 SH-TOTAL                  PIC S9(9)V99.
008000     05 SH-PAY-METHOD            PIC X(12).
008100     05 SH-STATUS                 PIC X(10).
008200     05 FILLER                    PIC X(06).
008300
008400* VISTA EN CRUDO DE LA CABECERA DE VENTA, PARA VOLCADO SI LLEGA
008500* UN REGISTRO MAL FORMADO (STATUS FUERA DE CATALOGO)
008600 01  SALE-HDR-REC-CRUDO REDEFINES SALE-HDR-REC.
008700     05 SH-CRUDO-TODO              PIC X(90).
008800
008900 FD  SALETXN
009000     LABEL RECORD STANDARD.
009100 01  SALE-TXN-REC.
009200     05 ST-SALE-NO                PIC 9(06).
009300     05 ST-DATE                    PIC X(10).
009400     05 ST-CUST-ID                PIC 9(06).
009500     05 ST-PAY-METHOD             PIC X(12).
009600     05 ST-TAX                     PIC S9(7)V99.
009700     05 ST-DISCOUNT               PIC S9(7)V99.
009800     05 ST-PROD-ID                 PIC 9(06).
009900     05 ST-QTY                     PIC S9(5)V99.
010000     05 ST-UNIT-PRICE             PIC S9(7)V99.
010100     05 FILLER                     PIC X(06).
010200
010300 FD  PAYOUT
010400     LABEL RECORD STANDARD.
010500 01  PAYMENT-OUT-REC.
010600     05 PY-PAY-ID                  PIC 9(06).
010700     05 PY-SALE-NO                 PIC 9(06).
010800     05 PY-DATE                     PIC X(10).
010900     05 PY-TYPE                     PIC X(12).
011000     05 PY-AMOUNT                   PIC S9(9)V99.
011100     05 PY-CURRENCY                 PIC X(03).
011200     05 PY-RATE                     PIC S9(5)V99.
011300     05 PY-EQUIV-USD                PIC S9(9)V99.
011400     05 FILLER                      PIC X(08).
011500
011600* VISTA EN CRUDO DEL PAGO, PARA VOLCADO SI LLEGA UN REGISTRO
011700* MAL FORMADO (MONEDA FUERA DE CATALOGO)
011800 01  PAYMENT-OUT-REC-CRUDO REDEFINES PAYMENT-OUT-REC.
011900     05 PY-CRUDO-TODO                PIC X(74).
012000
012100 FD  PRODOUT
012200     LABEL RECORD STANDARD.
012300 01  PROD-OUT-REC.
012400     05 PD-PROD-ID                  PIC 9(06).
012500     05 PD-BARCODE                  PIC X(13).
012600     05 PD-NAME                      PIC X(30).
012700     05 PD-CATEGORY                 PIC X(15).
012800     05 PD-PRICE-USD                 PIC S9(7)V99.
012900     05 PD-PRICE-VES                 PIC S9(9)V99.
013000     05 PD-COST-USD                  PIC S9(7)V99.
013100     05 PD-COST-VES                  PIC S9(9)V99.
013200     05 PD-STOCK                     PIC S9(7)V99.
013300     05 PD-STOCK-MIN                 PIC S9(5)V99.
013400     05 PD-RATE-USED                 PIC S9(5)V99.
013500     05 PD-ACTIVE                    PIC X(01).
013600     05 FILLER                        PIC X(02).
013700
013800* VISTA EN CRUDO DEL PRODUCTO, PARA VOLCADO SI LLEGA UN
013900* REGISTRO MAL FORMADO
014000 01  PROD-OUT-REC-CRUDO REDEFINES PROD-OUT-REC.
014100     05 PD-CRUDO-TODO                 PIC X(130).
014200
014300 FD  CUTRPT
014400     LABEL RECORD STANDARD.
014500 01  CUTRPT-LINEA                     PIC X(132).
014600
014700 WORKING-STORAGE SECTION.
014800 77  FSS                      PIC X(02).
014900 77  FST                      PIC X(02).
015000 77  FSP                       PIC X(02).
015100 77  FSD                      PIC X(02).
015200 77  FSC                       PIC X(02).
015300
015400* CONTADORES DE LA CORRIDA, TODOS COMP
015500 77  CONT-VENTAS-LEIDAS           PIC S9(7) COMP.
015600 77  CONT-LINEAS-LEIDAS           PIC S9(7) COMP.
015700 77  CONT-PAGOS-LEIDOS            PIC S9(7) COMP.
015800 77  CONT-PRODUCTOS-LEIDOS        PIC S9(7) COMP.
015900 77  CONT-RECHAZADOS              PIC S9(7) COMP.
016000 77  CONT-LINEAS-ESCRITAS         PIC S9(7) COMP.
016100
016200 01  FLAG-FIN-VENTAS.
016300     05 FIN-VENTAS                 PIC X(01).
016400         88 HAY-MAS-VENTAS                VALUE "S".
016500         88 NO-HAY-MAS-VENTAS             VALUE "N".
016600     05 FILLER                         PIC X(09).
016700
016800 01  FLAG-FIN-LINEAS.
016900     05 FIN-LINEAS                  PIC X(01).
017000         88 HAY-MAS-LINEAS                 VALUE "S".
017100         88 NO-HAY-MAS-LINEAS              VALUE "N".
017200     05 FILLER                          PIC X(09).
017300
017400 01  FLAG-FIN-PAGOS.
017500     05 FIN-PAGOS                    PIC X(01).
017600         88 HAY-MAS-PAGOS                   VALUE "S".
017700         88 NO-HAY-MAS-PAGOS                VALUE "N".
017800     05 FILLER                           PIC X(09).
017900
018000* PRIMERA FECHA DE VENTA LEIDA - SE USA COMO FECHA DEL REPORTE
018100 77  FECHA-REPORTE                  PIC X(10).
018200 77  FLAG-PRIMERA-VENTA             PIC X(01) VALUE "S".
018300     88 ES-PRIMERA-VENTA                   VALUE "S".
018400     88 NO-ES-PRIMERA-VENTA                VALUE "N".
018500
018600* ACUMULADORES DEL TOTAL GENERAL
018700 01  TOTALES-GENERALES.
018800     05 TOT-CANT-VENTAS              PIC S9(7) COMP.
018900     05 TOT-SUBTOTAL                 PIC S9(11)V99.
019000     05 TOT-TAX                      PIC S9(9)V99.
019100     05 TOT-DISCOUNT                 PIC S9(9)V99.
019200     05 TOT-VENTAS                   PIC S9(11)V99.
019300     05 TOT-TICKET-PROM              PIC S9(9)V99.
019400     05 TOT-VENTA-MIN                PIC S9(9)V99.
019500     05 TOT-VENTA-MAX                PIC S9(9)V99.
019600     05 FILLER                          PIC X(08).
019700
019800* TABLA DE CORTE POR METODO DE PAGO (VENTAS) - HASTA 20 METODOS,
019900* SE LLENA EN ORDEN DE APARICION Y LUEGO SE REORDENA POR TOTAL
020000 77  MAX-METODOS                     PIC S9(3) COMP VALUE 20.
020100 77  CANT-METODOS                    PIC S9(3) COMP VALUE ZERO.
020200 01  METODO-TAB.
020300     05 METODO-LIN OCCURS 20 TIMES
020400             INDEXED BY IDX-METODO.
020500         10 MET-NOMBRE              PIC X(12).
020600         10 MET-CANT                PIC S9(7) COMP.
020700         10 MET-TOTAL                PIC S9(11)V99.
020800         10 MET-PROMEDIO             PIC S9(9)V99.
020900         10 FILLER                      PIC X(06).
021000
021100* TABLA DE RESUMEN DE PAGOS POR TIPO Y MONEDA - HASTA 40 PARES
021200 77  MAX-PAGOS                       PIC S9(3) COMP VALUE 40.
021300 77  CANT-PAGOS-TAB                  PIC S9(3) COMP VALUE ZERO.
021400 01  PAGO-TAB.
021500     05 PAG-LIN OCCURS 40 TIMES
021600             INDEXED BY IDX-PAGO.
021700         10 PAG-TIPO                 PIC X(12).
021800         10 PAG-MONEDA               PIC X(03).
021900         10 PAG-CANT                 PIC S9(7) COMP.
022000         10 PAG-MONTO                PIC S9(11)V99.
022100         10 PAG-EQUIV                PIC S9(11)V99.
022200         10 FILLER                      PIC X(06).
022300
022400* TABLA DE RANKING DE PRODUCTOS POR CANTIDAD VENDIDA - HASTA
022500* 500 PRODUCTOS DISTINTOS EN EL DIA
022600 77  MAX-RANK                        PIC S9(4) COMP VALUE 500.
022700 77  CANT-RANK                       PIC S9(4) COMP VALUE ZERO.
022800 01  RANK-TAB.
022900     05 RANK-LIN OCCURS 500 TIMES
023000             INDEXED BY IDX-RANK.
023100         10 RANK-PROD-ID             PIC 9(06).
023200         10 RANK-CANT                PIC S9(9)V99.
023300         10 RANK-MONTO                PIC S9(11)V99.
023400         10 FILLER                      PIC X(06).
023500
023600* TABLA DEL MAESTRO DE PRODUCTOS, ORDENADA POR PROD-ID, PARA
023700* LA BUSQUEDA BINARIA DEL NOMBRE AL IMPRIMIR EL RANKING
023800 77  CANT-PRODUCTOS                  PIC S9(7) COMP VALUE ZERO.
023900 01  PROD-TAB.
024000     05 PROD-LIN OCCURS 200 TIMES
024100             ASCENDING KEY IS TAB-PROD-ID
024200             INDEXED BY IDX-PROD.
024300         10 TAB-PROD-ID              PIC 9(06).
024400         10 TAB-NAME                  PIC X(30).
024500         10 FILLER                       PIC X(04).
024600
024700* SUBINDICES DE TRABAJO, TODOS COMP
024800 77  SUB-METODO                       PIC S9(4) COMP.
024900 77  SUB-PAGO                          PIC S9(4) COMP.
025000 77  SUB-RANK                          PIC S9(4) COMP.
025100 77  SUB-1                             PIC S9(4) COMP.
025200 77  SUB-2                             PIC S9(4) COMP.
025300 77  AUX-MONTO-LINEA                   PIC S9(9)V99.
025400 77  FLAG-ENCONTRADO                   PIC X(01).
025500     88 TAB-ENCONTRADA                        VALUE "S".
025600     88 TAB-NO-ENCONTRADA                     VALUE "N".
025700
025800* AREA DE INTERCAMBIO PARA LOS REORDENAMIENTOS (BUBBLE SORT)
025900 01  METODO-COPIA.
026000     05 MC-NOMBRE                     PIC X(12).
026100     05 MC-CANT                       PIC S9(7) COMP.
026200     05 MC-TOTAL                      PIC S9(11)V99.
026300     05 MC-PROMEDIO                   PIC S9(9)V99.
026400     05 FILLER                           PIC X(06).
026500
026600 01  RANK-COPIA.
026700     05 RC-PROD-ID                    PIC 9(06).
026800     05 RC-CANT                       PIC S9(9)V99.
026900     05 RC-MONTO                       PIC S9(11)V99.
027000     05 FILLER                            PIC X(06).
027100
027200 77  NOMBRE-PRODUCTO                   PIC X(30).
027300
027400* LINEAS DE IMPRESION DEL REPORTE - CADA UNA SE ARMA EN SU
027500* PROPIA AREA Y SE MUEVE A CUTRPT-LINEA ANTES DE ESCRIBIR
027600 01  LINEA-TITULO.
027700     05 FILLER                            PIC X(10) VALUE SPACES.
027800     05 LT-TIENDA                       PIC X(30).
027900     05 FILLER                             PIC X(10) VALUE SPACES.
028000     05 LT-TITULO                       PIC X(30)
028100         VALUE "CORTE DIARIO DE VENTAS".
028200     05 FILLER                             PIC X(08) VALUE SPACES.
028300     05 LT-FECHA-ROT                    PIC X(08)
028400         VALUE "FECHA: ".
028500     05 LT-FECHA                        PIC X(10).
028600     05 FILLER                             PIC X(18) VALUE SPACES.
028700
028800 01  LINEA-ETIQUETA-MONTO.
028900     05 LEM-ETIQUETA                    PIC X(30).
029000     05 FILLER                             PIC X(10) VALUE SPACES.
029100     05 LEM-MONTO                       PIC ZZ,ZZZ,ZZ9.99-.
029200     05 FILLER                             PIC X(88) VALUE SPACES.
029300
029400 01  LINEA-METODO.
029500     05 FILLER                             PIC X(04) VALUE SPACES.
029600     05 LM-NOMBRE                       PIC X(12).
029700     05 FILLER                             PIC X(04) VALUE SPACES.
029800     05 LM-CANT                         PIC ZZZ,ZZ9.
029900     05 FILLER                             PIC X(06) VALUE SPACES.
030000     05 LM-TOTAL                        PIC ZZ,ZZZ,ZZ9.99-.
030100     05 FILLER                             PIC X(06) VALUE SPACES.
030200     05 LM-PROMEDIO                     PIC ZZ,ZZZ,ZZ9.99-.
030300     05 FILLER                             PIC X(62) VALUE SPACES.
030400
030500 01  LINEA-PAGO.
030600     05 FILLER                             PIC X(04) VALUE SPACES.
030700     05 LP-TIPO                         PIC X(12).
030800     05 FILLER                             PIC X(04) VALUE SPACES.
030900     05 LP-MONEDA                       PIC X(03).
031000     05 FILLER                             PIC X(05) VALUE SPACES.
031100     05 LP-CANT                         PIC ZZZ,ZZ9.
031200     05 FILLER                             PIC X(06) VALUE SPACES.
031300     05 LP-MONTO                        PIC ZZ,ZZZ,ZZ9.99-.
031400     05 FILLER                             PIC X(06) VALUE SPACES.
031500     05 LP-EQUIV                        PIC ZZ,ZZZ,ZZ9.99-.
031600     05 FILLER                             PIC X(58) VALUE SPACES.
031700
031800 01  LINEA-RANKING.
031900     05 FILLER                             PIC X(04) VALUE SPACES.
032000     05 LR-RANGO                        PIC Z9.
032100     05 FILLER                             PIC X(04) VALUE SPACES.
032200     05 LR-NOMBRE                       PIC X(30).
032300     05 FILLER                             PIC X(04) VALUE SPACES.
032400     05 LR-CANT                         PIC ZZ,ZZ9.99.
032500     05 FILLER                             PIC X(06) VALUE SPACES.
032600     05 LR-MONTO                        PIC ZZ,ZZZ,ZZ9.99-.
032700     05 FILLER                             PIC X(60) VALUE SPACES.
032800
032900 01  LINEA-CONTADORES.
033000     05 FILLER                             PIC X(04) VALUE SPACES.
033100     05 LC-ROTULO                       PIC X(40)
033200         VALUE "REGISTROS LEIDOS/ESCRITOS/RECHAZADOS: ".
033300     05 LC-LEIDOS                       PIC ZZZ,ZZ9.
033400     05 FILLER                             PIC X(02) VALUE "/ ".
033500     05 LC-ESCRITOS                     PIC ZZZ,ZZ9.
033600     05 FILLER                             PIC X(02) VALUE "/ ".
033700     05 LC-RECHAZADOS                   PIC ZZZ,ZZ9.
033800     05 FILLER                             PIC X(68) VALUE SPACES.
033900
034000 PROCEDURE DIVISION.
034100*-----------------------------------------------------------------
034200 0000-INICIO.
034300     DISPLAY "CORTEDIA - CORTE DIARIO DE VENTAS".
034400     MOVE ZERO TO CONT-VENTAS-LEIDAS CONT-LINEAS-LEIDAS
034500         CONT-PAGOS-LEIDOS CONT-PRODUCTOS-LEIDOS
034600         CONT-RECHAZADOS CONT-LINEAS-ESCRITAS.
034700     MOVE ZERO TO TOT-CANT-VENTAS TOT-SUBTOTAL TOT-TAX
034800         TOT-DISCOUNT TOT-VENTAS TOT-TICKET-PROM.
034900     SET ES-PRIMERA-VENTA TO TRUE.
035000     MOVE SPACES TO FECHA-REPORTE.
035100
035200     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
035300     PERFORM 1100-CARGAR-PRODUCTOS THRU 1100-EXIT.
035400
035500     PERFORM 2000-LEER-VENTA THRU 2000-EXIT.
035600 2001-PROCESO-VENTAS.
035700     IF NO-HAY-MAS-VENTAS
035800         GO TO 2001-FIN
035900     END-IF.
036000     PERFORM 2100-ACUMULAR-VENTA THRU 2100-EXIT.
036100     PERFORM 2000-LEER-VENTA THRU 2000-EXIT.
036200     GO TO 2001-PROCESO-VENTAS.
036300 2001-FIN.
036400
036500     PERFORM 3000-ORDENAR-METODOS THRU 3000-EXIT.
036600
036700     PERFORM 4000-LEER-LINEA-VENTA THRU 4000-EXIT.
036800 4001-PROCESO-LINEAS.
036900     IF NO-HAY-MAS-LINEAS
037000         GO TO 4001-FIN
037100     END-IF.
037200     PERFORM 4100-ACUMULAR-RANKING THRU 4100-EXIT.
037300     PERFORM 4000-LEER-LINEA-VENTA THRU 4000-EXIT.
037400     GO TO 4001-PROCESO-LINEAS.
037500 4001-FIN.
037600
037700     PERFORM 4500-ORDENAR-RANKING THRU 4500-EXIT.
037800
037900     PERFORM 5000-LEER-PAGO THRU 5000-EXIT.
038000 5001-PROCESO-PAGOS.
038100     IF NO-HAY-MAS-PAGOS
038200         GO TO 5001-FIN
038300     END-IF.
038400     PERFORM 5100-ACUMULAR-PAGO THRU 5100-EXIT.
038500     PERFORM 5000-LEER-PAGO THRU 5000-EXIT.
038600     GO TO 5001-PROCESO-PAGOS.
038700 5001-FIN.
038800
038900     PERFORM 6000-IMPRIMIR-REPORTE THRU 6000-EXIT.
039000
039100     PERFORM 9000-CERRAR-ARCHIVOS THRU 9000-EXIT.
039200
039300     DISPLAY "CORTEDIA - VENTAS LEIDAS    : "
039400         CONT-VENTAS-LEIDAS.
039500     DISPLAY "CORTEDIA - LINEAS LEIDAS    : "
039600         CONT-LINEAS-LEIDAS.
039700     DISPLAY "CORTEDIA - PAGOS LEIDOS     : " CONT-PAGOS-LEIDOS.
039800     DISPLAY "CORTEDIA - LINEAS ESCRITAS  : "
039900         CONT-LINEAS-ESCRITAS.
040000     GOBACK.
040100
040200*-----------------------------------------------------------------
040300 1000-ABRIR-ARCHIVOS.
040400     OPEN INPUT SALEOUT.
040500     IF FSS NOT = "00"
040600         GO TO PSYS-ERR
040700     END-IF.
040800
040900     OPEN INPUT SALETXN.
041000     IF FST NOT = "00"
041100         GO TO PSYS-ERR
041200     END-IF.
041300
041400     OPEN INPUT PAYOUT.
041500     IF FSP NOT = "00"
041600         GO TO PSYS-ERR
041700     END-IF.
041800
041900     OPEN INPUT PRODOUT.
042000     IF FSD NOT = "00"
042100         GO TO PSYS-ERR
042200     END-IF.
042300
042400     OPEN OUTPUT CUTRPT.
042500     IF FSC NOT = "00"
042600         GO TO PSYS-ERR
042700     END-IF.
042800 1000-EXIT.
042900     EXIT.
043000
043100*-----------------------------------------------------------------
043200* 1100-CARGAR-PRODUCTOS - SOLO SE GUARDA PROD-ID Y NOMBRE, QUE
043300* ES LO UNICO QUE NECESITA EL RANKING (REQ-0171).
043400 1100-CARGAR-PRODUCTOS.
043500     READ PRODOUT
043600         AT END GO TO 1100-EXIT
043700     END-READ.
043800 1100-LOOP.
043900     IF PD-ACTIVE NOT = "Y" AND PD-ACTIVE NOT = "N"
044000         DISPLAY "CORTEDIA - PRODUCTO MAL FORMADO, SE VUELCA "
044100             "EN CRUDO:"
044200         DISPLAY PD-CRUDO-TODO
044300         GO TO PSYS-ERR
044400     END-IF.
044500
044600     ADD 1 TO CONT-PRODUCTOS-LEIDOS.
044700     ADD 1 TO CANT-PRODUCTOS.
044800     MOVE PD-PROD-ID TO TAB-PROD-ID (CANT-PRODUCTOS).
044900     MOVE PD-NAME    TO TAB-NAME (CANT-PRODUCTOS).
045000
045100     READ PRODOUT
045200         AT END GO TO 1100-EXIT
045300     END-READ.
045400     GO TO 1100-LOOP.
045500 1100-EXIT.
045600     EXIT.
045700
045800*-----------------------------------------------------------------
045900 2000-LEER-VENTA.
046000     READ SALEOUT
046100         AT END SET NO-HAY-MAS-VENTAS TO TRUE
046200         NOT AT END
046300             SET HAY-MAS-VENTAS TO TRUE
046400             ADD 1 TO CONT-VENTAS-LEIDAS
046500     END-READ.
046600 2000-EXIT.
046700     EXIT.
046800
046900*-----------------------------------------------------------------
047000* 2100-ACUMULAR-VENTA - TOTALES GENERALES, MINIMO/MAXIMO Y CORTE
047100* POR METODO DE PAGO (REQ-0098).
047200 2100-ACUMULAR-VENTA.
047300     IF SH-STATUS NOT = "COMPLETADA" AND SH-STATUS NOT = "PENDIENTE"
047400         DISPLAY "CORTEDIA - CABECERA MAL FORMADA, SE VUELCA "
047500             "EN CRUDO:"
047600         DISPLAY SH-CRUDO-TODO
047700         ADD 1 TO CONT-RECHAZADOS
047800         GO TO 2100-EXIT
047900     END-IF.
048000
048100     IF ES-PRIMERA-VENTA
048200         MOVE SH-DATE TO FECHA-REPORTE
048300         MOVE SH-TOTAL TO TOT-VENTA-MIN
048400         MOVE SH-TOTAL TO TOT-VENTA-MAX
048500         SET NO-ES-PRIMERA-VENTA TO TRUE
048600     END-IF.
048700
048800     ADD 1 TO TOT-CANT-VENTAS.
048900     ADD SH-SUBTOTAL TO TOT-SUBTOTAL.
049000     ADD SH-TAX      TO TOT-TAX.
049100     ADD SH-DISCOUNT TO TOT-DISCOUNT.
049200     ADD SH-TOTAL    TO TOT-VENTAS.
049300
049400     IF SH-TOTAL < TOT-VENTA-MIN
049500         MOVE SH-TOTAL TO TOT-VENTA-MIN
049600     END-IF.
049700     IF SH-TOTAL > TOT-VENTA-MAX
049800         MOVE SH-TOTAL TO TOT-VENTA-MAX
049900     END-IF.
050000
050100     PERFORM 2200-BUSCAR-METODO THRU 2200-EXIT.
050200
050300     IF TAB-NO-ENCONTRADA
050400         ADD 1 TO CANT-METODOS
050500         MOVE SH-PAY-METHOD TO MET-NOMBRE (CANT-METODOS)
050600         MOVE ZERO TO MET-CANT (CANT-METODOS)
050700         MOVE ZERO TO MET-TOTAL (CANT-METODOS)
050800         MOVE CANT-METODOS TO SUB-METODO
050900     END-IF.
051000
051100     ADD 1 TO MET-CANT (SUB-METODO).
051200     ADD SH-TOTAL TO MET-TOTAL (SUB-METODO).
051300 2100-EXIT.
051400     EXIT.
051500
051600*-----------------------------------------------------------------
051700* 2200-BUSCAR-METODO - BUSQUEDA SECUENCIAL EN LA TABLA DE
051800* METODOS DE PAGO (LA TABLA ES PEQUENA, SE LLENA EN ORDEN DE
051900* APARICION Y NO HAY CLAVE PARA BUSQUEDA BINARIA).
052000 2200-BUSCAR-METODO.
052100     SET TAB-NO-ENCONTRADA TO TRUE.
052200     MOVE ZERO TO SUB-METODO.
052300
052400     IF CANT-METODOS = ZERO
052500         GO TO 2200-EXIT
052600     END-IF.
052700
052800     MOVE 1 TO SUB-1.
052900  2200-LOOP.
053000     IF SUB-1 > CANT-METODOS
053100         GO TO 2200-EXIT
053200     END-IF.
053300     IF MET-NOMBRE (SUB-1) = SH-PAY-METHOD
053400         SET TAB-ENCONTRADA TO TRUE
053500         MOVE SUB-1 TO SUB-METODO
053600     END-IF.
053700     ADD 1 TO SUB-1.
053800     GO TO 2200-LOOP.
053900 2200-EXIT.
054000     EXIT.
054100
054200*-----------------------------------------------------------------
054300* 3000-ORDENAR-METODOS - REORDENA LA TABLA DE METODOS DE PAGO
054400* DESCENDENTE POR TOTAL (REQ-0098).  BURBUJA SENCILLA, LA TABLA
054500* NO PASA DE 20 METODOS.
054600 3000-ORDENAR-METODOS.
054700     IF CANT-METODOS < 2
054800         GO TO 3000-EXIT
054900     END-IF.
055000
055100     MOVE 1 TO SUB-1.
055200 3000-LOOP-EXTERNO.
055300     IF SUB-1 > CANT-METODOS - 1
055400         GO TO 3000-EXIT
055500     END-IF.
055600
055700     MOVE 1 TO SUB-2.
055800 3000-LOOP-INTERNO.
055900     IF SUB-2 > CANT-METODOS - SUB-1
056000         GO TO 3000-FIN-INTERNO
056100     END-IF.
056200
056300     IF MET-TOTAL (SUB-2) < MET-TOTAL (SUB-2 + 1)
056400         MOVE METODO-LIN (SUB-2)     TO METODO-COPIA
056500         MOVE METODO-LIN (SUB-2 + 1) TO METODO-LIN
056600             (SUB-2)
056700         MOVE METODO-COPIA              TO METODO-LIN
056800             (SUB-2 + 1)
056900     END-IF.
057000
057100     ADD 1 TO SUB-2.
057200     GO TO 3000-LOOP-INTERNO.
057300 3000-FIN-INTERNO.
057400     ADD 1 TO SUB-1.
057500     GO TO 3000-LOOP-EXTERNO.
057600 3000-EXIT.
057700     EXIT.
057800
057900*-----------------------------------------------------------------
058000 4000-LEER-LINEA-VENTA.
058100     READ SALETXN
058200         AT END SET NO-HAY-MAS-LINEAS TO TRUE
058300         NOT AT END
058400             SET HAY-MAS-LINEAS TO TRUE
058500             ADD 1 TO CONT-LINEAS-LEIDAS
058600     END-READ.
058700 4000-EXIT.
058800     EXIT.
058900
059000*-----------------------------------------------------------------
059100* 4100-ACUMULAR-RANKING - ACUMULA CANTIDAD Y MONTO VENDIDO POR
059200* PRODUCTO, PARA EL RANKING DE LOS 10 MAS VENDIDOS (REQ-0171).
059300 4100-ACUMULAR-RANKING.
059400     PERFORM 4200-BUSCAR-RANKING THRU 4200-EXIT.
059500
059600     IF TAB-NO-ENCONTRADA
059700         IF CANT-RANK > MAX-RANK - 1
059800             DISPLAY "CORTEDIA - TABLA DE RANKING LLENA, SE "
059900                 "IGNORA EL PRODUCTO " ST-PROD-ID
060000             GO TO 4100-EXIT
060100         END-IF
060200         ADD 1 TO CANT-RANK
060300         MOVE ST-PROD-ID TO RANK-PROD-ID (CANT-RANK)
060400         MOVE ZERO TO RANK-CANT (CANT-RANK)
060500         MOVE ZERO TO RANK-MONTO (CANT-RANK)
060600         MOVE CANT-RANK TO SUB-RANK
060700     END-IF.
060800
060900     ADD ST-QTY TO RANK-CANT (SUB-RANK).
061000     COMPUTE AUX-MONTO-LINEA ROUNDED = ST-QTY * ST-UNIT-PRICE.
061100     ADD AUX-MONTO-LINEA TO RANK-MONTO (SUB-RANK).
061200 4100-EXIT.
061300     EXIT.
061400
061500*-----------------------------------------------------------------
061600 4200-BUSCAR-RANKING.
061700     SET TAB-NO-ENCONTRADA TO TRUE.
061800     MOVE ZERO TO SUB-RANK.
061900
062000     IF CANT-RANK = ZERO
062100         GO TO 4200-EXIT
062200     END-IF.
062300
062400     MOVE 1 TO SUB-1.
062500  4200-LOOP.
062600     IF SUB-1 > CANT-RANK
062700         GO TO 4200-EXIT
062800     END-IF.
062900     IF RANK-PROD-ID (SUB-1) = ST-PROD-ID
063000         SET TAB-ENCONTRADA TO TRUE
063100         MOVE SUB-1 TO SUB-RANK
063200     END-IF.
063300     ADD 1 TO SUB-1.
063400     GO TO 4200-LOOP.
063500 4200-EXIT.
063600     EXIT.
063700
063800*-----------------------------------------------------------------
063900* 4500-ORDENAR-RANKING - REORDENA EL RANKING DESCENDENTE POR
064000* CANTIDAD VENDIDA (REQ-0171).  MISMA BURBUJA DE 3000, LA TABLA
064100* PUEDE TENER HASTA 500 PRODUCTOS.
064200 4500-ORDENAR-RANKING.
064300     IF CANT-RANK < 2
064400         GO TO 4500-EXIT
064500     END-IF.
064600
064700     MOVE 1 TO SUB-1.
064800 4500-LOOP-EXTERNO.
064900     IF SUB-1 > CANT-RANK - 1
065000         GO TO 4500-EXIT
065100     END-IF.
065200
065300     MOVE 1 TO SUB-2.
065400 4500-LOOP-INTERNO.
065500     IF SUB-2 > CANT-RANK - SUB-1
065600         GO TO 4500-FIN-INTERNO
065700     END-IF.
065800
065900     IF RANK-CANT (SUB-2) < RANK-CANT (SUB-2 + 1)
066000         MOVE RANK-LIN (SUB-2)     TO RANK-COPIA
066100         MOVE RANK-LIN (SUB-2 + 1) TO RANK-LIN
066200             (SUB-2)
066300         MOVE RANK-COPIA              TO RANK-LIN
066400             (SUB-2 + 1)
066500     END-IF.
066600
066700     ADD 1 TO SUB-2.
066800     GO TO 4500-LOOP-INTERNO.
066900 4500-FIN-INTERNO.
067000     ADD 1 TO SUB-1.
067100     GO TO 4500-LOOP-EXTERNO.
067200 4500-EXIT.
067300     EXIT.
067400
067500*-----------------------------------------------------------------
067600 5000-LEER-PAGO.
067700     READ PAYOUT
067800         AT END SET NO-HAY-MAS-PAGOS TO TRUE
067900         NOT AT END
068000             SET HAY-MAS-PAGOS TO TRUE
068100             ADD 1 TO CONT-PAGOS-LEIDOS
068200     END-READ.
068300 5000-EXIT.
068400     EXIT.
068500
068600*-----------------------------------------------------------------
068700* 5100-ACUMULAR-PAGO - RESUMEN DE PAGOS POR TIPO Y MONEDA
068800* (REQ-0119).
068900 5100-ACUMULAR-PAGO.
069000     IF PY-CURRENCY NOT = "USD" AND PY-CURRENCY NOT = "VES"
069100         DISPLAY "CORTEDIA - PAGO MAL FORMADO, SE VUELCA EN "
069200             "CRUDO:"
069300         DISPLAY PY-CRUDO-TODO
069400         ADD 1 TO CONT-RECHAZADOS
069500         GO TO 5100-EXIT
069600     END-IF.
069700
069800     PERFORM 5200-BUSCAR-PAGO THRU 5200-EXIT.
069900
070000     IF TAB-NO-ENCONTRADA
070100         ADD 1 TO CANT-PAGOS-TAB
070200         MOVE PY-TYPE     TO PAG-TIPO (CANT-PAGOS-TAB)
070300         MOVE PY-CURRENCY TO PAG-MONEDA (CANT-PAGOS-TAB)
070400         MOVE ZERO TO PAG-CANT (CANT-PAGOS-TAB)
070500         MOVE ZERO TO PAG-MONTO (CANT-PAGOS-TAB)
070600         MOVE ZERO TO PAG-EQUIV (CANT-PAGOS-TAB)
070700         MOVE CANT-PAGOS-TAB TO SUB-PAGO
070800     END-IF.
070900
071000     ADD 1 TO PAG-CANT (SUB-PAGO).
071100     ADD PY-AMOUNT    TO PAG-MONTO (SUB-PAGO).
071200     ADD PY-EQUIV-USD TO PAG-EQUIV (SUB-PAGO).
071300 5100-EXIT.
071400     EXIT.
071500
071600*-----------------------------------------------------------------
071700 5200-BUSCAR-PAGO.
071800     SET TAB-NO-ENCONTRADA TO TRUE.
071900     MOVE ZERO TO SUB-PAGO.
072000
072100     IF CANT-PAGOS-TAB = ZERO
072200         GO TO 5200-EXIT
072300     END-IF.
072400
072500     MOVE 1 TO SUB-1.
072600  5200-LOOP.
072700     IF SUB-1 > CANT-PAGOS-TAB
072800         GO TO 5200-EXIT
072900     END-IF.
073000     IF PAG-TIPO (SUB-1) = PY-TYPE AND
073100             PAG-MONEDA (SUB-1) = PY-CURRENCY
073200         SET TAB-ENCONTRADA TO TRUE
073300         MOVE SUB-1 TO SUB-PAGO
073400     END-IF.
073500     ADD 1 TO SUB-1.
073600     GO TO 5200-LOOP.
073700 5200-EXIT.
073800     EXIT.
073900
074000*-----------------------------------------------------------------
074100* 6000-IMPRIMIR-REPORTE - ARMA Y ESCRIBE EL CUTRPT COMPLETO:
074200* TITULO, TOTALES GENERALES, CORTE POR METODO, RESUMEN DE PAGOS,
074300* TOP 10 DE PRODUCTOS Y LINEA DE CONTADORES.
074400 6000-IMPRIMIR-REPORTE.
074500     MOVE "COMERCIAL LOS ANDES" TO LT-TIENDA.
074600     MOVE FECHA-REPORTE TO LT-FECHA.
074700     MOVE LINEA-TITULO TO CUTRPT-LINEA.
074800     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
074900     PERFORM 6910-ESCRIBIR-BLANCO THRU 6910-EXIT.
075000
075100     IF TOT-CANT-VENTAS > ZERO
075200         COMPUTE TOT-TICKET-PROM ROUNDED =
075300                 TOT-VENTAS / TOT-CANT-VENTAS
075400     ELSE
075500         MOVE ZERO TO TOT-TICKET-PROM
075600     END-IF.
075700
075800     MOVE "CANTIDAD DE VENTAS" TO LEM-ETIQUETA.
075900     MOVE TOT-CANT-VENTAS TO LEM-MONTO.
076000     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
076100     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
076200
076300     MOVE "VENTAS BRUTAS (TOTAL)" TO LEM-ETIQUETA.
076400     MOVE TOT-VENTAS TO LEM-MONTO.
076500     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
076600     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
076700
076800     MOVE "SUBTOTAL" TO LEM-ETIQUETA.
076900     MOVE TOT-SUBTOTAL TO LEM-MONTO.
077000     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
077100     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
077200
077300     MOVE "IMPUESTO" TO LEM-ETIQUETA.
077400     MOVE TOT-TAX TO LEM-MONTO.
077500     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
077600     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
077700
077800     MOVE "DESCUENTO" TO LEM-ETIQUETA.
077900     MOVE TOT-DISCOUNT TO LEM-MONTO.
078000     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
078100     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
078200
078300     MOVE "TICKET PROMEDIO" TO LEM-ETIQUETA.
078400     MOVE TOT-TICKET-PROM TO LEM-MONTO.
078500     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
078600     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
078700
078800     MOVE "VENTA MINIMA" TO LEM-ETIQUETA.
078900     MOVE TOT-VENTA-MIN TO LEM-MONTO.
079000     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
079100     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
079200
079300     MOVE "VENTA MAXIMA" TO LEM-ETIQUETA.
079400     MOVE TOT-VENTA-MAX TO LEM-MONTO.
079500     MOVE LINEA-ETIQUETA-MONTO TO CUTRPT-LINEA.
079600     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
079700     PERFORM 6910-ESCRIBIR-BLANCO THRU 6910-EXIT.
079800
079900     IF CANT-METODOS > ZERO
080000         PERFORM 6020-IMPRIMIR-METODOS THRU 6020-EXIT
080100     END-IF.
080200     PERFORM 6910-ESCRIBIR-BLANCO THRU 6910-EXIT.
080300
080400     IF CANT-PAGOS-TAB > ZERO
080500         PERFORM 6040-IMPRIMIR-PAGOS THRU 6040-EXIT
080600     END-IF.
080700     PERFORM 6910-ESCRIBIR-BLANCO THRU 6910-EXIT.
080800
080900     IF CANT-RANK > ZERO
081000         PERFORM 6050-IMPRIMIR-RANKING THRU 6050-EXIT
081100     END-IF.
081200     PERFORM 6910-ESCRIBIR-BLANCO THRU 6910-EXIT.
081300
081400     MOVE CONT-VENTAS-LEIDAS TO LC-LEIDOS.
081500     MOVE CONT-LINEAS-ESCRITAS TO LC-ESCRITOS.
081600     MOVE CONT-RECHAZADOS TO LC-RECHAZADOS.
081700     MOVE LINEA-CONTADORES TO CUTRPT-LINEA.
081800     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
081900 6000-EXIT.
082000     EXIT.
082100
082200 *-----------------------------------------------------------------
082300 * 6020-IMPRIMIR-METODOS - IMPRIME LAS LINEAS DEL CORTE POR METODO
082400 * DE PAGO, YA ORDENADO DESCENDENTE POR TOTAL EN 3000.
082500  6020-IMPRIMIR-METODOS.
082600     MOVE 1 TO SUB-1.
082700  6020-LOOP.
082800     IF SUB-1 > CANT-METODOS
082900         GO TO 6020-EXIT
083000     END-IF.
083100     IF MET-CANT (SUB-1) > ZERO
083200         COMPUTE MET-PROMEDIO (SUB-1) ROUNDED =
083300             MET-TOTAL (SUB-1) / MET-CANT (SUB-1)
083400     ELSE
083500         MOVE ZERO TO MET-PROMEDIO (SUB-1)
083600     END-IF.
083700     MOVE MET-NOMBRE (SUB-1)   TO LM-NOMBRE.
083800     MOVE MET-CANT (SUB-1)     TO LM-CANT.
083900     MOVE MET-TOTAL (SUB-1)    TO LM-TOTAL.
084000     MOVE MET-PROMEDIO (SUB-1) TO LM-PROMEDIO.
084100     MOVE LINEA-METODO TO CUTRPT-LINEA.
084200     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
084300     ADD 1 TO SUB-1.
084400     GO TO 6020-LOOP.
084500  6020-EXIT.
084600     EXIT.
084700 
084800 *-----------------------------------------------------------------
084900 * 6040-IMPRIMIR-PAGOS - IMPRIME LAS LINEAS DEL RESUMEN DE PAGOS
085000 * POR TIPO Y MONEDA, EN EL ORDEN EN QUE SE FUERON ENCONTRANDO.
085100  6040-IMPRIMIR-PAGOS.
085200     MOVE 1 TO SUB-1.
085300  6040-LOOP.
085400     IF SUB-1 > CANT-PAGOS-TAB
085500         GO TO 6040-EXIT
085600     END-IF.
085700     MOVE PAG-TIPO (SUB-1)   TO LP-TIPO.
085800     MOVE PAG-MONEDA (SUB-1) TO LP-MONEDA.
085900     MOVE PAG-CANT (SUB-1)   TO LP-CANT.
086000     MOVE PAG-MONTO (SUB-1)  TO LP-MONTO.
086100     MOVE PAG-EQUIV (SUB-1)  TO LP-EQUIV.
086200     MOVE LINEA-PAGO TO CUTRPT-LINEA.
086300     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
086400     ADD 1 TO SUB-1.
086500     GO TO 6040-LOOP.
086600  6040-EXIT.
086700     EXIT.
086800 
086900*-----------------------------------------------------------------
087000* 6050-IMPRIMIR-RANKING - IMPRIME LAS LINEAS DEL TOP 10 DE
087100* PRODUCTOS, YA ORDENADO DESCENDENTE POR CANTIDAD EN 4500.
087200 6050-IMPRIMIR-RANKING.
087300     MOVE 1 TO SUB-1.
087400 6050-LOOP.
087500     IF SUB-1 > CANT-RANK OR SUB-1 > 10
087600         GO TO 6050-EXIT
087700     END-IF.
087800
087900     PERFORM 6100-BUSCAR-NOMBRE THRU 6100-EXIT.
088000
088100     MOVE SUB-1                   TO LR-RANGO.
088200     MOVE NOMBRE-PRODUCTO          TO LR-NOMBRE.
088300     MOVE RANK-CANT (SUB-1)     TO LR-CANT.
088400     MOVE RANK-MONTO (SUB-1)    TO LR-MONTO.
088500     MOVE LINEA-RANKING TO CUTRPT-LINEA.
088600     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
088700
088800     ADD 1 TO SUB-1.
088900     GO TO 6050-LOOP.
089000 6050-EXIT.
089100     EXIT.
089200
089300*-----------------------------------------------------------------
089400* 6100-BUSCAR-NOMBRE - BUSQUEDA BINARIA DEL NOMBRE DEL PRODUCTO
089500* EN LA TABLA CARGADA EN 1100 (VIENE ORDENADA POR PROD-ID).
089600 6100-BUSCAR-NOMBRE.
089700     MOVE "(PRODUCTO DESCONOCIDO)" TO NOMBRE-PRODUCTO.
089800
089900     SEARCH ALL PROD-LIN
090000         AT END
090100             DISPLAY "CORTEDIA - PRODUCTO " RANK-PROD-ID
090200                 (SUB-1) " NO ESTA EN EL MAESTRO"
090300         WHEN TAB-PROD-ID (IDX-PROD) =
090400                 RANK-PROD-ID (SUB-1)
090500             MOVE TAB-NAME (IDX-PROD) TO NOMBRE-PRODUCTO
090600     END-SEARCH.
090700 6100-EXIT.
090800     EXIT.
090900
091000*-----------------------------------------------------------------
091100 6900-ESCRIBIR-LINEA.
091200     WRITE CUTRPT-LINEA.
091300     IF FSC NOT = "00"
091400         GO TO PSYS-ERR
091500     END-IF.
091600     ADD 1 TO CONT-LINEAS-ESCRITAS.
091700 6900-EXIT.
091800     EXIT.
091900
092000 6910-ESCRIBIR-BLANCO.
092100     MOVE SPACES TO CUTRPT-LINEA.
092200     PERFORM 6900-ESCRIBIR-LINEA THRU 6900-EXIT.
092300 6910-EXIT.
092400     EXIT.
092500
092600*-----------------------------------------------------------------
092700 9000-CERRAR-ARCHIVOS.
092800     CLOSE SALEOUT SALETXN PAYOUT PRODOUT CUTRPT.
092900 9000-EXIT.
093000     EXIT.
093100
093200*-----------------------------------------------------------------
093300 PSYS-ERR.
093400     DISPLAY "CORTEDIA - ERROR DE SISTEMA - REVISAR FILE STATUS".
093500     DISPLAY "FSS " FSS " FST " FST
093600         " FSP " FSP.
093700     DISPLAY "FSD " FSD " FSC " FSC.
093800     CLOSE SALEOUT SALETXN PAYOUT PRODOUT CUTRPT.
093900     GOBACK.
